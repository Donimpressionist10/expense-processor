000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.              CBLEXP01.
000030 AUTHOR.                  A J LINDQUIST.
000040 INSTALLATION.            LINDQUIST DIVISION - PERSONAL
000050                           ACCOUNTING SYSTEMS.
000060 DATE-WRITTEN.            03/11/86.
000070 DATE-COMPILED.           03/11/86.
000080 SECURITY.                CONFIDENTIAL - INTERNAL USE ONLY.
000090
000100****************************************************************
000110*  CBLEXP01 - EXPENSE STATEMENT CONSOLIDATION BATCH            *
000120*                                                               *
000130*  READS A CUSTOMER'S BANK STATEMENT, PULLS THE TRANSACTION    *
000140*  DETAIL OUT OF IT, THROWS OUT TRANSFERS/DEPOSITS AND ANY      *
000150*  DESCRIPTION ON THE EXCLUSION LIST, ROLLS THE REMAINING       *
000160*  CHARGES UP BY MERCHANT, AND PRODUCES A COLLAPSED EXPENSE     *
000170*  CSV PLUS A PRINTED PROCESSING REPORT FOR THE CUSTOMER FILE.  *
000180****************************************************************
000190*    DATE      BY     REQUEST    DESCRIPTION
000200*  --------   -----   --------   --------------------------------
000210*  03/11/86    AJL    CBL-0017   ORIGINAL PROGRAM.  STATEMENT WAS
000220*                                DELIVERED ON THE MONTHLY TAPE
000230*                                EXTRACT AS A STRAIGHT CSV, READ
000240*                                DIRECTLY AS CBLSTMT.DAT.
000250*  07/02/87    AJL    CBL-0029   ADDED THE FILTER-PATTERN FILE SO
000260*                                TRANSFERS COULD BE KEPT OFF THE
000270*                                CUSTOMER'S EXPENSE SUMMARY.
000280*  02/14/91    AJL    CBL-0061   ADDED THE MERCHANT NAME TABLE
000290*                                (CBLEXTB) SO REPEAT CHARGES FROM
000300*                                THE SAME MERCHANT COLLAPSE INTO
000310*                                ONE LINE INSTEAD OF PRINTING
000320*                                EVERY SWIPE SEPARATELY.
000330*  09/02/96    AJL    CBL-0104   BANK DROPPED THE TAPE EXTRACT --
000340*                                STATEMENT NOW ARRIVES AS A MIME
000350*                                E-MAIL WITH THE CSV BASE64
000360*                                ENCODED AS AN ATTACHMENT.
000370*                                REWROTE THE FRONT END TO PULL
000380*                                THE ATTACHMENT OUT OF THE
000390*                                MESSAGE AND DECODE IT BY HAND --
000400*                                NO CALLABLE DECODE ROUTINE ON
000410*                                THIS SYSTEM.
000420*  12/18/98    RDP    CBL-0139   Y2K -- VALUE-DATE IS CARRIED AS A
000430*                                FULL 4-DIGIT-YEAR ISO STRING ALL
000440*                                THE WAY THROUGH, NO 2-DIGIT YEAR
000450*                                WINDOWING ANYWHERE IN THIS RUN.
000460*  06/04/99    RDP    CBL-0140   Y2K FOLLOW-UP -- CONFIRMED THE
000470*                                DATE-STRING COMPARE USED TO PICK
000480*                                THE LATEST DATE IN A GROUP STILL
000490*                                SORTS CORRECTLY ACROSS THE
000500*                                CENTURY BOUNDARY.
000510*  05/19/03    DWH    CBL-0162   ADDED THE "MOST-COLLAPSED GROUP"
000520*                                AND "COLLAPSE EFFICIENCY" LINES
000530*                                TO THE STATISTICS SECTION AT
000540*                                AUDIT'S REQUEST.
000550*  03/22/15    MTK    CBL-0214   MERCHANT TABLE EXPANDED FOR THE
000560*                                NEW ON-LINE MERCHANTS (PAYSTACK,
000570*                                TAKEALOT, PAYFAST, VITALITY) --
000580*                                SEE CBLEXTB.
000590*  11/08/19    MTK    CBL-0228   PATTERN FILTER NOW CHECKED AHEAD
000600*                                OF THE POSITIVE-AMOUNT FILTER SO
000610*                                A REFUND FROM AN EXCLUDED PAYEE
000620*                                REPORTS AS A PATTERN MATCH, NOT
000630*                                A POSITIVE AMOUNT.
000640*  01/06/24    SKP    CBL-0251   FILTER-CONFIG IS NOW OPTIONAL
000650*                                -- MISSING FILE NO LONGER ABENDS
000660*                                THE RUN, PROCESSING CONTINUES
000670*                                WITH NO PATTERNS LOADED.
000680*  02/19/25    SKP    CBL-0256   TWO FIXES FROM THE AUDIT REVIEW -
000690*                                (1) THE B64-DECODE/TRIM BUFFERS
000700*                                WERE ONLY 80 WIDE SO AN UNWRAPPED
000710*                                ATTACHMENT LINE OVER 80 CHARS WAS
000720*                                LOSING ITS TAIL, WIDENED TO 200
000730*                                TO MATCH MIME-LINE.  (2) THE
000740*                                MARKER AND HEADER-COLUMN TESTS
000750*                                WERE ONLY CHECKING A FIXED-
000760*                                LENGTH PREFIX -- NOW COMPARE THE
000770*                                WHOLE TRIMMED TEXT SO A LONGER
000780*                                CELL LIKE "AMOUNT (ZAR)" NO
000790*                                LONGER FALSE-MATCHES ON "AMOUNT".
000800*  03/03/25    SKP    CBL-0257   STANDARDS REVIEW -- THE MARKER
000810*                                SCAN, THE BOUNDARY SCAN AND THE
000820*                                CLASSIFY CASCADE WERE NESTED IF/
000830*                                ELSE INSTEAD OF THIS SHOP'S OWN
000840*                                PERFORM-THRU/GO-TO-EXIT STYLE
000850*                                (SEE CBLANL05 2100-VALIDATION) --
000860*                                RECUT 2110/2210/3400/3410/3600
000870*                                AS FLAT GO-TO CASCADES.  ALSO
000880*                                WIRED EXP-INCLUDED AND EXP-EXCL-
000890*                                POSITIVE INTO REAL TESTS -- THEY
000900*                                WERE SET BUT NEVER READ.
000910*  03/10/25    SKP    CBL-0258   STANDARDS REVIEW, PART TWO -- (1)
000920*                                6410-WRITE-FILTERED-PASS WAS
000930*                                COMPARING THE RAW REASON-CODE
000940*                                BYTE TO WS-CURRENT-REASON-SW
000950*                                INSTEAD OF TESTING THE 88-LEVELS
000960*                                EACH SIDE ALREADY DECLARES
000970*                                (DOING-POSITIVE-PASS/DOING-
000980*                                PATTERN-PASS AGAINST FLT-REASON-
000990*                                POSITIVE/FLT-REASON-PATTERN) --
001000*                                RECUT AS A PERFORM-THRU/GO-TO-
001010*                                EXIT PASS TEST LIKE 3410 AND 3600
001020*                                SO BOTH PAIRS OF CONDITION-NAMES
001030*                                ARE ACTUALLY READ.  (2) AUDIT
001040*                                ALSO WANTED EVERY PARAGRAPH'S
001050*                                BUSINESS PURPOSE DOCUMENTED
001060*                                INLINE, NOT JUST AT THE SERIES
001070*                                BANNERS -- AND WANTED THE SAME
001080*                                LINE-BY-LINE COMMENTARY CARRIED
001090*                                DOWN INTO EACH PARAGRAPH'S
001100*                                INDIVIDUAL STATEMENTS, THE WAY
001110*                                CBLEXWK AND CBLEXTB ALREADY
001120*                                CARRY IT ON EVERY FIELD.  NO
001130*                                PROCESSING LOGIC CHANGED BY THIS
001140*                                PASS EXCEPT THE 6410 REASON-CODE
001150*                                TEST ITSELF.
001160****************************************************************
001170
001180 ENVIRONMENT DIVISION.
001190 CONFIGURATION SECTION.
001200 SPECIAL-NAMES.
001202*    TOP-OF-FORM CHANNEL, THE SITE-STANDARD BASE64-ALPHABET CLASS
001204*    TEST USED BY 2520-FIND-B64-INDEX, AND ONE OPERATOR SWITCH.
001210     C01 IS TOP-OF-FORM
001220     CLASS BASE64-DIGIT IS 'A' THRU 'Z' 'a' THRU 'z'
001230                           '0' THRU '9' '+' '/'
001240     UPSI-0 ON STATUS IS UPSI-0-ON
001250            OFF STATUS IS UPSI-0-OFF.
001260
001270 INPUT-OUTPUT SECTION.
001280 FILE-CONTROL.
001290
001300*    THE INCOMING STATEMENT E-MAIL, ONE LINE PER RECORD, READ
001310*    STRAIGHT THROUGH FROM THE HEADERS DOWN TO THE MIME BOUNDARY.
001320     SELECT MIME-IN
001330         ASSIGN TO MIMEIN
001340         ORGANIZATION IS LINE SEQUENTIAL
001350         FILE STATUS IS WS-MIME-STATUS.
001360
001370*    THE SITE'S EXCLUSION-PATTERN LIST -- ONE FREE-FORM PATTERN
001380*    PER LINE, '#' IN COLUMN 1 FOR A COMMENT LINE.  OPTIONAL
001390*    SINCE CBL-0251 -- A MISSING FILE JUST MEANS NO PATTERNS.
001400     SELECT FILT-IN
001410         ASSIGN TO FILTCFG
001420         ORGANIZATION IS LINE SEQUENTIAL
001430         FILE STATUS IS WS-FILT-STATUS.
001440
001450*    SCRATCH FILE HOLDING THE DECODED CSV TEXT -- THE 2000 SERIES
001460*    WRITES IT, THE 3000 SERIES RE-OPENS IT FOR INPUT AND READS
001470*    IT A SECOND TIME.  KEEPING THE DECODED TEXT ON DISK RATHER
001480*    THAN IN A WORKING-STORAGE TABLE AVOIDS A MULTI-THOUSAND-BYTE
001490*    IN-MEMORY BUFFER FOR A STATEMENT OF UNKNOWN LENGTH.
001500     SELECT CSV-WORK
001510         ASSIGN TO CSVWORK
001520         ORGANIZATION IS LINE SEQUENTIAL
001530         FILE STATUS IS WS-CSVWK-STATUS.
001540
001550*    THE COLLAPSED-BY-MERCHANT EXPENSE CSV -- THE CUSTOMER-FACING
001560*    DELIVERABLE THIS WHOLE RUN EXISTS TO PRODUCE.
001570     SELECT CSV-OUT
001580         ASSIGN TO CSVOUT
001590         ORGANIZATION IS LINE SEQUENTIAL
001600         FILE STATUS IS WS-CSVOUT-STATUS.
001610
001620*    THE PRINTED PROCESSING REPORT -- SUMMARY, DETAIL, FILTERED-
001630*    OUT RECORDS AND STATISTICS, FOR THE CUSTOMER FILE COPY.
001640     SELECT RPT-OUT
001650         ASSIGN TO RPTOUT
001660         ORGANIZATION IS LINE SEQUENTIAL
001670         FILE STATUS IS WS-RPTOUT-STATUS.
001680
001690
001700 DATA DIVISION.
001710 FILE SECTION.
001712*    ALL FIVE FILES ARE LINE SEQUENTIAL -- NO VSAM, NO DATA BASE
001714*    ACCESS, THE SAME AS EVERY OTHER TEACHING-STYLE BATCH JOB
001716*    THIS SHOP RUNS AGAINST A CUSTOMER'S EMAILED STATEMENT.
001720
001730 FD  MIME-IN
001740     LABEL RECORD IS STANDARD
001750     RECORD CONTAINS 200 CHARACTERS
001760     DATA RECORD IS MIME-LINE.
001770
001780* 200 BYTES, WIDENED FROM 80 BY CBL-0256 -- AN UNWRAPPED BASE64
001790* LINE OR A LONG "Content-Type:" HEADER NO LONGER TRUNCATES.
001800 01  MIME-LINE                   PIC X(200).
001810
001820 FD  FILT-IN
001830     LABEL RECORD IS STANDARD
001840     RECORD CONTAINS 80 CHARACTERS
001850     DATA RECORD IS FILT-LINE.
001860
001870* ONE EXCLUSION PATTERN OR COMMENT LINE FROM FILTCFG.
001880 01  FILT-LINE                   PIC X(80).
001890
001900 FD  CSV-WORK
001910     LABEL RECORD IS STANDARD
001920     RECORD CONTAINS 200 CHARACTERS
001930     DATA RECORD IS CSVWK-LINE.
001940
001950* THE DECODED STATEMENT TEXT, ONE LINE PER RECORD -- WRITTEN BY
001960* THE 2000 SERIES, READ BACK BY THE 3000 SERIES.
001970 01  CSVWK-LINE                  PIC X(200).
001980
001985*    LABEL OMITTED ON BOTH OUTPUT FILES -- NEITHER IS A TAPE
001987*    DATASET NEEDING A STANDARD HEADER/TRAILER LABEL.
001990 FD  CSV-OUT
002000     LABEL RECORD IS OMITTED
002010     RECORD CONTAINS 132 CHARACTERS
002020     DATA RECORD IS CSV-LINE.
002030
002040* ONE COLLAPSED-EXPENSE ROW OF THE CUSTOMER'S OUTPUT CSV.
002050 01  CSV-LINE                    PIC X(132).
002060
002070 FD  RPT-OUT
002080     LABEL RECORD IS OMITTED
002090     RECORD CONTAINS 132 CHARACTERS
002100     DATA RECORD IS RPT-LINE.
002110
002120* ONE PRINT LINE OF THE PROCESSING REPORT -- 132 COLUMNS TO
002130* MATCH THIS SHOP'S STANDARD WIDE-CARRIAGE PRINTER TRAIN.
002140 01  RPT-LINE                    PIC X(132).
002150
002160
002170 WORKING-STORAGE SECTION.
002180
002190* FILE-STATUS BYTES FOR ALL FIVE FILES -- '00' MEANS GOOD ON
002200* EVERY ONE OF THEM, THE SAME AS ANY SEQUENTIAL FILE ON THIS
002210* SYSTEM.  FILT-STATUS-OK IS THE ONLY ONE GIVEN A CONDITION-NAME
002212* SINCE IT IS THE ONLY STATUS TESTED AWAY FROM ITS OWN OPEN.
002214* THE OTHER FOUR ARE TESTED BY A DIRECT LITERAL COMPARE RIGHT AT
002216* THE OPEN THAT SETS THEM, WHICH IS THIS SHOP'S LONG-STANDING
002218* HOUSE RULE -- A CONDITION-NAME IS ONLY WORTH DECLARING WHEN THE
002220* STATUS IS GOING TO BE TESTED MORE THAN ONCE, OR FAR AWAY FROM
002222* WHERE IT WAS SET, THE WAY WS-FILT-STATUS IS TESTED BACK IN
002224* 1400-LOAD-FILTER-FILE AFTER THE OPEN HAS ALREADY COMPLETED.
002230 01  WS-FILE-STATUSES.
002240     05  WS-MIME-STATUS          PIC XX.
002250     05  WS-FILT-STATUS          PIC XX.
002260         88  FILT-STATUS-OK          VALUE '00'.
002270     05  WS-CSVWK-STATUS         PIC XX.
002280     05  WS-CSVOUT-STATUS        PIC XX.
002290     05  WS-RPTOUT-STATUS        PIC XX.
002300     05  FILLER                  PIC X(04)   VALUE SPACES.
002310
002312*    SCRATCH FIELDS (TRIM/CASE/SUBSTRING/AMOUNT-PARSE WORK) AND
002314*    THE ONE TRANSACTION RECORD LAYOUT LIVE IN CBLEXWK -- NOTHING
002316*    IN THAT COPYBOOK REPEATS (OCCURS) MORE THAN ONCE PER ROW.
002320     COPY CBLEXWK.
002322*    EVERYTHING THAT REPEATS ACROSS A WHOLE RUN -- THE FILTER-
002324*    PATTERN TABLE, THE MERCHANT-NORMALIZATION TABLE, THE GROUP/
002326*    DETAIL/FILTERED-RECORD TABLES, AND THE TWO DECODE TABLES --
002328*    LIVES IN CBLEXTB INSTEAD, SO THE TWO COPYBOOKS SPLIT ALONG
002329*    "ONE OF THESE PER RUN" VERSUS "MANY OF THESE PER RUN".
002330     COPY CBLEXTB.
002340
002350* SWAP-TEMP FOR 4030-SWAP-GROUPS' BUBBLE SORT -- HOLDS ONE WHOLE
002360* WS-GROUP-ENTRY WHILE THE TWO TABLE SLOTS TRADE PLACES.
002370 01  WS-GROUP-ENTRY-HOLD.
002372*    SAME FIELD LIST AND WIDTHS AS ONE WS-GRP-ENTRY OCCURRENCE
002374*    IN CBLEXTB -- THIS GROUP EXISTS ONLY TO HOLD ONE ENTRY WHILE
002376*    4030-SWAP-GROUPS TRADES TWO TABLE SLOTS' CONTENTS.
002380     05  WS-HOLD-DESC            PIC X(60).
002390     05  WS-HOLD-DESC-UPPER      PIC X(60).
002400     05  WS-HOLD-DATE            PIC X(10).
002410     05  WS-HOLD-TOTAL           PIC S9(7)V99.
002420     05  WS-HOLD-SRC-COUNT       PIC 9(04)   COMP.
002430     05  FILLER                  PIC X(04)   VALUE SPACES.
002440
002450* ONE-LINE REASON ON AN ABORTED RUN, DISPLAYED BY 0000-CBLEXP01
002460* AND SET BY WHICHEVER PARAGRAPH TRIPPED WS-ABORT-SW.
002470 01  WS-ABORT-REASON             PIC X(50)   VALUE SPACES.
002480
002490* WHICH OF THE TWO 6400-FILTERED-RECORDS REPORT PASSES 6410-
002500* WRITE-FILTERED-PASS IS CURRENTLY SERVING -- 6400 SETS THIS
002510* ONCE BEFORE EACH PASS AND 6410 TESTS IT AGAINST THE ENTRY'S
002520* OWN WS-FLT-REASON-CD (CBLEXTB) SO THE SAME FILTERED-RECORD
002530* TABLE CAN BE WALKED TWICE WITHOUT TWO SEPARATE TABLES.
002540 01  WS-CURRENT-REASON-SW        PIC X       VALUE SPACES.
002550     88  DOING-POSITIVE-PASS         VALUE 'P'.
002560     88  DOING-PATTERN-PASS          VALUE 'T'.
002570
002580* ACCUMULATORS AND PERCENTAGES BUILT UP WHILE THE REPORT IS
002590* WRITTEN -- 6200-SUMMARY, 6500-STATISTICS AND THEIR PERFORMED
002600* SUB-PARAGRAPHS ARE THE ONLY READERS/WRITERS OF THIS GROUP.
002610 01  WS-REPORT-WORK.
002620*    RUNNING GRAND TOTAL OF EVERY GROUP'S WS-GRP-TOTAL.
002630     05  WS-RPT-TOTAL-EXPENSES   PIC S9(9)V99 VALUE ZERO.
002640*    TOTAL EXPENSES DIVIDED BY THE INCLUDED TRANSACTION COUNT.
002650     05  WS-RPT-AVERAGE          PIC S9(7)V99 VALUE ZERO.
002660*    PERCENT OF ALL ROWS READ THAT WERE EXCLUDED (EITHER REASON).
002670     05  WS-RPT-FILTER-PCT       PIC 999V9   VALUE ZERO.
002680*    PERCENT REDUCTION FROM INCLUDED-ROW COUNT TO GROUP COUNT.
002690     05  WS-RPT-COLLAPSE-PCT     PIC 999V9   VALUE ZERO.
002700*    SCRATCH SUM OF THE TWO EXCLUSION COUNTERS FOR THE PCT MATH.
002710     05  WS-RPT-EXCL-TOTAL       PIC 9(04)   COMP VALUE ZERO.
002720*    SUBSCRIPT OF THE MOST-NEGATIVE (LARGEST EXPENSE) GROUP.
002730     05  WS-RPT-LARGEST-IDX      PIC 9(04)   COMP VALUE ZERO.
002740     05  WS-RPT-LARGEST-TOTAL    PIC S9(7)V99 VALUE ZERO.
002750*    SUBSCRIPT AND SOURCE-COUNT OF THE MOST-COLLAPSED GROUP.
002760     05  WS-RPT-MOST-COLL-IDX    PIC 9(04)   COMP VALUE ZERO.
002770     05  WS-RPT-MOST-COLL-MAX    PIC 9(04)   COMP VALUE ZERO.
002780     05  FILLER                  PIC X(04)   VALUE SPACES.
002790
002800* PRINT-EDIT FIELDS SHARED ACROSS THE WHOLE 6000 SERIES --
002810* REUSED BY WHICHEVER REPORT LINE IS BEING BUILT AT THE TIME,
002820* SAME AS WS-CASE-SRC/WS-TRIM-SRC IN CBLEXWK ARE SHARED SCRATCH.
002830 01  WS-EDIT-WORK.
002840     05  WS-EDIT-AMOUNT          PIC -(6)9.99.
002850     05  WS-EDIT-PCT             PIC ZZ9.9.
002860     05  WS-EDIT-COUNT           PIC ZZZ,ZZ9.
002870     05  WS-EDIT-ROWS            PIC ZZZ,ZZ9.
002880     05  FILLER                  PIC X(04)   VALUE SPACES.
002890
002900* ----------------------------------------------------------- *
002910*  FIXED REPORT HEADING / LABEL LINES                         *
002920* ----------------------------------------------------------- *
002930* THESE PRINT UNCHANGED ON EVERY RUN -- THE REPORT'S OWN TEXT
002940* IS THE FILLER VALUE, AND 6100-REPORT-HEADER THROUGH 6400-
002950* FILTERED-RECORDS JUST MOVE THE VARIABLE FIGURES (DATE, ROW
002960* COUNTS, GROUP TOTALS) INTO THE NON-FILLER FIELD AND WRITE.
002970 01  RL-TITLE1.
002975*    REPORT TITLE, LEFT-JUSTIFIED -- NO CENTERING ARITHMETIC,
002977*    THE SAME STYLE AS EVERY OTHER TITLE LINE IN THIS PROGRAM.
002980     05  FILLER                  PIC X(40)
002990             VALUE 'EXPENSE STATEMENT PROCESSING REPORT'.
002995*    PAD OUT TO THE FULL 132-COLUMN PRINT-LINE WIDTH.
003000     05  FILLER                  PIC X(92)   VALUE SPACES.
003010
003020* RL-DATE IS FILLED FROM WS-RUN-DATE-LINE BY 1200-SET-RUN-DATE,
003030* ONCE, BEFORE THE FIRST LINE OF THE REPORT IS EVER WRITTEN.
003040 01  RL-TITLE2.
003050     05  FILLER                  PIC X(11)   VALUE 'RUN DATE: '.
003060     05  RL-DATE                 PIC X(10).
003070     05  FILLER                  PIC X(111)  VALUE SPACES.
003080
003090* RL-SOURCE IS A FIXED LABEL (SEE 1000-INIT) -- THIS RUN ONLY
003100* EVER HAS ONE SOURCE, THE INCOMING MESSAGE FILE.
003110 01  RL-TITLE3.
003120     05  FILLER                  PIC X(14)
003130             VALUE 'SOURCE FILE: '.
003140     05  RL-SOURCE               PIC X(40)   VALUE SPACES.
003150     05  FILLER                  PIC X(78)   VALUE SPACES.
003160
003170* ONE BLANK PRINT LINE -- USED WHEREVER A "SKIP A LINE" IS
003180* NEEDED THAT AN AFTER-ADVANCING CLAUSE ALONE DOESN'T COVER.
003190 01  RL-BLANK.
003200     05  FILLER                  PIC X(132)  VALUE SPACES.
003210
003220* A FULL-WIDTH DASH RULE, SEPARATING THE HEADING BLOCK FROM THE
003230* FIRST REPORT SECTION.
003240 01  RL-RULE.
003250     05  FILLER                  PIC X(132)  VALUE ALL '-'.
003260
003270* HEADING FOR THE PROCESSING-SUMMARY BLOCK (6200-SUMMARY).
003280 01  RL-SUMMARY-HDR.
003290     05  FILLER                  PIC X(20)
003300             VALUE 'PROCESSING SUMMARY'.
003310     05  FILLER                  PIC X(112)  VALUE SPACES.
003320
003330* WS-TOTAL-ROW-COUNT (CBLEXTB) -- EVERY ROW READ, INCLUDED OR NOT.
003340 01  RL-SUM-LINE1.
003350     05  FILLER                  PIC X(24)
003360             VALUE 'TOTAL ROWS PROCESSED  '.
003370     05  RL-SUM-ROWS             PIC ZZZ,ZZ9.
003380     05  FILLER                  PIC X(101)  VALUE SPACES.
003390
003400* WS-INCLUDED-COUNT OVER WS-GROUP-COUNT -- THE "BEFORE" AND
003410* "AFTER" COUNTS THAT 6500'S COLLAPSE-EFFICIENCY PERCENTAGE IS
003420* COMPUTED FROM.
003430 01  RL-SUM-LINE2.
003440     05  FILLER                  PIC X(24)
003450             VALUE 'INCLUDED / GROUP COUNT'.
003452*    BOTH COUNTS SHARE THE SAME ZZZ,ZZ9 PICTURE, SEPARATED BY
003454*    THE LITERAL ' / ' FILLER BELOW -- ONE LINE, NOT TWO.
003460     05  RL-SUM-INCL             PIC ZZZ,ZZ9.
003470     05  FILLER                  PIC X(3)    VALUE ' / '.
003480     05  RL-SUM-GRPS             PIC ZZZ,ZZ9.
003490     05  FILLER                  PIC X(95)   VALUE SPACES.
003500
003510* WS-EXCL-POS-COUNT -- ROWS DROPPED AS REFUNDS/CREDITS (A
003520* POSITIVE AMOUNT WITH NO PATTERN MATCH AHEAD OF IT).
003530 01  RL-SUM-LINE3.
003540     05  FILLER                  PIC X(30)
003550             VALUE 'EXCLUDED - POSITIVE AMOUNTS '.
003560     05  RL-SUM-EXCL-POS         PIC ZZZ,ZZ9.
003570     05  FILLER                  PIC X(95)   VALUE SPACES.
003580
003590* WS-EXCL-PAT-COUNT -- ROWS DROPPED BECAUSE THE DESCRIPTION
003600* MATCHED ONE OF THE SITE'S FILTCFG EXCLUSION PATTERNS.
003610 01  RL-SUM-LINE4.
003620     05  FILLER                  PIC X(30)
003630             VALUE 'EXCLUDED - PATTERN MATCHES  '.
003640     05  RL-SUM-EXCL-PAT         PIC ZZZ,ZZ9.
003650     05  FILLER                  PIC X(95)   VALUE SPACES.
003660
003670* THE GRAND TOTAL OF EVERY GROUP'S WS-GRP-TOTAL, SUMMED BY
003680* 6210-SUM-TOTAL-EXPENSES -- THE BOTTOM LINE OF THE SUMMARY BLOCK.
003690 01  RL-SUM-LINE5.
003700     05  FILLER                  PIC X(17)
003710             VALUE 'TOTAL EXPENSES '.
003715*    SIGN-LEADING EDIT PICTURE -- EXPENSE TOTALS PRINT NEGATIVE
003717*    SINCE WS-GRP-TOTAL ITSELF IS ALWAYS NEGATIVE OR ZERO.
003720     05  RL-SUM-TOTAL            PIC -(10)9.99.
003730     05  FILLER                  PIC X(102)  VALUE SPACES.
003740
003750* SECTION-HEADING LINE FOR "PROCESSED RECORDS", "FILTERED-OUT
003760* RECORDS" AND "STATISTICS" -- RL-SECTION-TEXT IS MOVED TO
003770* BEFORE EACH WRITE, NOT A FILLER, SINCE THE TEXT CHANGES.
003780 01  RL-SECTION-HDR.
003790     05  RL-SECTION-TEXT         PIC X(128).
003800     05  FILLER                  PIC X(04)   VALUE SPACES.
003810
003820* ----------------------------------------------------------- *
003830*  VARIABLE-CONTENT LINES, ASSEMBLED WITH STRING              *
003840* ----------------------------------------------------------- *
003850 01  RL-GENERIC.
003860     05  RL-GENERIC-TEXT         PIC X(128).
003870     05  FILLER                  PIC X(04)   VALUE SPACES.
003880
003890
003900 PROCEDURE DIVISION.
003910
003920* MAIN LINE -- THE THREE PHASES OF THE BATCH RUN EACH ONLY FIRE
003930* IF THE PHASE BEFORE THEM DID NOT TRIP WS-ABORT-SW (NO ATTACHMENT
003940* FOUND, EMPTY STATEMENT, MISSING HEADER COLUMN, FILE-OPEN
003950* FAILURE).  AN ABORTED RUN STILL CLOSES WHATEVER FILES GOT
003960* OPENED (8000-CLOSING) AND STILL ENDS WITH A NORMAL STOP RUN --
003970* THIS IS A REPORT-GENERATING BATCH JOB, NOT SOMETHING THAT
003980* SHOULD ABEND AND LEAVE THE OPERATOR STARING AT A DUMP OVER A
003990* CUSTOMER'S BAD E-MAIL.
004000 0000-CBLEXP01.
004010*    1000-INIT ALWAYS RUNS, ABORT OR NOT -- IT IS WHAT SETS
004020*    WS-ABORT-SW IN THE FIRST PLACE IF THE MESSAGE FILE WON'T OPEN
004025*    AND IT IS ALSO WHAT STAMPS THE REPORT HEADING'S RUN DATE, SO
004026*    IT CANNOT BE SKIPPED EVEN ON WHAT WILL TURN OUT TO BE AN
004027*    ABORTED RUN -- THE ABORT DISPLAY LINE BELOW STILL NEEDS A
004028*    FULLY-INITIALIZED WS-ABORT-REASON TO SHOW SOMETHING USEFUL.
004030     PERFORM 1000-INIT.
004040
004050*    PHASE 1 -- PULL THE BASE64 ATTACHMENT OUT OF THE E-MAIL AND
004060*    DECODE IT INTO THE CSV-WORK SCRATCH FILE.
004070     IF NOT ABORT-RUN
004080         PERFORM 2000-EXTRACT-ATTACHMENT
004090     END-IF.
004100
004110*    PHASE 2 -- PARSE THE DECODED CSV, CLASSIFY EVERY ROW AS
004120*    INCLUDED OR EXCLUDED, AND COLLAPSE THE INCLUDED ROWS BY
004130*    MERCHANT.  SKIPPED IF PHASE 1 ALREADY ABORTED THE RUN.
004140     IF NOT ABORT-RUN
004150         PERFORM 3000-PARSE-CSV
004160     END-IF.
004170
004180*    PHASE 3 -- SORT THE COLLAPSED GROUPS AND WRITE BOTH OUTPUTS.
004190*    NOTHING TO SORT OR WRITE IF EITHER EARLIER PHASE ABORTED.
004200     IF NOT ABORT-RUN
004210         PERFORM 4000-SORT-GROUPS
004220         PERFORM 5000-WRITE-CSV-OUT
004230         PERFORM 6000-WRITE-REPORT
004240     ELSE
004250*        NO CSV, NO REPORT ON AN ABORTED RUN -- JUST A ONE-LINE
004260*        EXPLANATION TO THE CONSOLE SO THE OPERATOR KNOWS WHY.
004270         DISPLAY 'CBLEXP01 - RUN ABORTED - ' WS-ABORT-REASON
004280     END-IF.
004290
004300*    EVERY FILE THAT GOT OPENED, OPENED OR NOT, GETS CLOSED HERE
004310*    OR ALREADY GOT CLOSED BY THE PHASE THAT FINISHED WITH IT.
004320     PERFORM 8000-CLOSING.
004330     STOP RUN.
004340
004350
004360*---------------------------------------------------------------
004370* 1000 SERIES - OPEN FILES, ESTABLISH RUN DATE, LOAD PATTERNS
004380*---------------------------------------------------------------
004390* 1000-INIT DRIVES EVERYTHING THAT HAS TO HAPPEN BEFORE A SINGLE
004400* STATEMENT LINE IS READ -- OPEN THE MESSAGE FILE, STAMP THE RUN
004410* DATE ONTO THE REPORT HEADING, AND LOAD WHATEVER EXCLUSION
004420* PATTERNS THE SITE HAS ON FILE.  IF THE MESSAGE FILE WON'T EVEN
004430* OPEN THERE IS NOTHING TO LOAD FILTERS FOR, SO 1400 IS SKIPPED
004440* ON AN EARLY ABORT THE SAME AS EVERY LATER PHASE IS.
004450 1000-INIT.
004460*    OPEN THE ONE FILE THIS RUN CANNOT DO WITHOUT.
004470     PERFORM 1100-OPEN-INPUT-FILES.
004480*    STAMP THE REPORT HEADING WITH TODAY'S DATE REGARDLESS OF
004490*    WHETHER THE OPEN ABOVE SUCCEEDED -- A FAILED-OPEN RUN STILL
004500*    DISPLAYS AN ABORT MESSAGE, NOT A REPORT, SO IT COSTS NOTHING.
004510     PERFORM 1200-SET-RUN-DATE.
004520
004530*    UPSI-0 IS THIS SHOP'S STANDARD ON/OFF SWITCH FOR A JOB'S
004540*    DEBUG TRACE -- OPERATIONS SETS IT IN THE JCL WHEN CBLEXP01
004550*    IS MISBEHAVING AND THEY WANT EXTRA CONSOLE OUTPUT.
004560     IF UPSI-0-ON
004570         DISPLAY 'CBLEXP01 - DEBUG TRACE SWITCH IS ON'
004580     END-IF.
004590
004600*    THIS RUN ONLY EVER HAS ONE SOURCE -- THE INCOMING MESSAGE
004610*    FILE -- SO RL-SOURCE IS A FIXED LABEL, NOT A VARIABLE ONE.
004620     MOVE 'STATEMENT EXTRACT (MIMEIN)' TO RL-SOURCE.
004630
004640*    NO SENSE LOADING EXCLUSION PATTERNS FOR A RUN THAT HAS
004650*    ALREADY BEEN ABORTED BY A FAILED MESSAGE-FILE OPEN.
004660     IF NOT ABORT-RUN
004670         PERFORM 1400-LOAD-FILTER-FILE
004680     END-IF.
004690
004700
004710* OPENS THE ONE FILE THAT MUST EXIST FOR THIS RUN TO DO ANYTHING
004720* AT ALL.  FILT-IN, BY CONTRAST, IS OPENED DOWN IN 1400 AND ITS
004730* MISSING-FILE CASE IS TOLERATED RATHER THAN ABORTED.
004740 1100-OPEN-INPUT-FILES.
004742*    MIMEIN IS THE ONE INPUT THIS RUN CANNOT LIVE WITHOUT -- THERE
004744*    IS NO "TOLERATE A MISSING MESSAGE FILE" MODE THE WAY THERE IS
004746*    FOR THE OPTIONAL FILTCFG PATTERN FILE DOWN IN 1400 BELOW.
004750     OPEN INPUT MIME-IN.
004760*    A NON-ZERO FILE STATUS HERE MEANS THE DD/LOGICAL NAME DOES
004770*    NOT EXIST OR ISN'T READABLE -- THERE IS NO STATEMENT TO
004780*    PROCESS AT ALL, SO THE WHOLE RUN IS ABORTED ON THE SPOT.
004790     IF WS-MIME-STATUS NOT = '00'
004795*        SET THE SWITCH AND THE REASON TOGETHER -- 0000-CBLEXP01'S
004797*        DISPLAY STATEMENT EXPECTS WS-ABORT-REASON TO ALREADY BE
004798*        FILLED IN BY WHICHEVER PARAGRAPH TRIPS THE ABORT SWITCH.
004800         MOVE 'Y' TO WS-ABORT-SW
004810         MOVE 'MESSAGE FILE COULD NOT BE OPENED'
004820             TO WS-ABORT-REASON
004830     END-IF.
004840
004850
004860* STAMPS TODAY'S DATE ONTO THE REPORT'S "RUN DATE:" HEADING LINE.
004870* WS-SYS-DATE/WS-RUN-DATE-LINE (CBLEXWK) ARE WHAT MAKE THIS WORK
004880* WITHOUT A 2-DIGIT-YEAR WINDOW -- SEE THE CBL-0139 CHANGE-LOG
004890* ENTRY ABOVE, THIS IS THE ONE PLACE THE SYSTEM CLOCK IS READ.
004900 1200-SET-RUN-DATE.
004910*    FUNCTION CURRENT-DATE RETURNS A FULL 4-DIGIT YEAR, WHICH IS
004920*    WHY THIS PARAGRAPH NEEDED NO CHANGE FOR CBL-0139/CBL-0140.
004930     MOVE FUNCTION CURRENT-DATE TO WS-SYS-DATE.
004940     MOVE WS-SYS-MONTH TO WS-RD-MONTH.
004950     MOVE WS-SYS-DAY   TO WS-RD-DAY.
004960     MOVE WS-SYS-YEAR  TO WS-RD-YEAR.
004970*    WS-RUN-DATE-LINE IS ALREADY EDITED MM/DD/YYYY BY CBLEXWK'S
004980*    REDEFINES -- NOTHING LEFT TO DO BUT MOVE IT TO THE HEADING.
004990     MOVE WS-RUN-DATE-LINE TO RL-DATE.
005000
005010
005020* LOADS THE SITE'S EXCLUSION-PATTERN FILE, IF ONE IS PRESENT.
005030* PER CBL-0251 A MISSING FILTCFG IS NOT AN ABORT CONDITION -- IT
005040* JUST MEANS WS-FILTER-COUNT STAYS AT ZERO AND EVERY TRANSACTION
005050* FALLS THROUGH 3410-PATTERN-TEST WITH NO PATTERN MATCH, THE SAME
005060* AS IF THE CUSTOMER HAD NEVER ASKED FOR ANY EXCLUSIONS AT ALL.
005070 1400-LOAD-FILTER-FILE.
005080     OPEN INPUT FILT-IN.
005090*    FILT-STATUS-OK IS THE ONE CONDITION-NAME ON WS-FILT-STATUS --
005100*    A MISSING OR UNREADABLE FILTCFG JUST SETS THE EOF SWITCH
005110*    DIRECTLY SO THE READ LOOP BELOW NEVER EVEN FIRES.
005120     IF NOT FILT-STATUS-OK
005130         MOVE 'N' TO WS-FILT-EOF-SW
005140     ELSE
005150*        READ THE WHOLE FILE, ONE PATTERN LINE AT A TIME, UNTIL
005160*        END OF FILE.
005170         PERFORM 1410-READ-FILTER-LINE
005180             UNTIL FILT-EOF
005190         CLOSE FILT-IN
005200     END-IF.
005210
005220
005230* ONE PASS PER LINE OF FILTCFG.  A BLANK LINE OR A LINE STARTING
005240* WITH '#' IS A COMMENT IN THE SITE'S OWN PATTERN FILE AND IS
005250* SKIPPED -- EVERYTHING ELSE IS UPPER-CASED (SINCE 3410-PATTERN-
005260* TEST COMPARES AGAINST THE ALREADY UPPER-CASED DESCRIPTION) AND
005270* STORED AS ONE MORE ENTRY IN WS-FILTER-TABLE (CBLEXTB).
005280 1410-READ-FILTER-LINE.
005285*    THIS PARAGRAPH CLASSIFIES ONE FILTCFG LINE AT A TIME --
005287*    1400'S PERFORM-UNTIL DRIVES IT ONCE PER LINE UNTIL FILT-EOF.
005290     PERFORM 9010-READ-FILT.
005300     IF NOT FILT-EOF
005310*        A BLANK LINE IS SIMPLY IGNORED -- IT CARRIES NO PATTERN.
005320         IF FILT-LINE = SPACES
005330             CONTINUE
005340         ELSE
005350*            '#' IN COLUMN 1 IS THIS FILE'S OWN COMMENT MARKER,
005360*            INDEPENDENT OF THE COBOL SOURCE'S COLUMN-7 MARKER.
005370             IF FILT-LINE(1:1) = '#'
005380                 CONTINUE
005390             ELSE
005400*                A REAL PATTERN -- UPPER-CASE IT ONCE HERE SO
005410*                3410-PATTERN-TEST NEVER HAS TO RE-CASE-FOLD THE
005420*                SAME PATTERN ON EVERY ROW IT IS TESTED AGAINST.
005430                 ADD 1 TO WS-FILTER-COUNT
005440                 MOVE FILT-LINE TO WS-CASE-SRC
005450                 PERFORM 9500-UPPERCASE
005460                 MOVE WS-CASE-RESULT(1:40)
005470                     TO WS-FILTER-PATTERN(WS-FILTER-COUNT)
005480             END-IF
005490         END-IF
005500     END-IF.
005510
005520
005530*---------------------------------------------------------------
005540* 2000 SERIES - PULL THE BASE64 CSV ATTACHMENT OUT OF THE
005550* E-MAIL AND DECODE IT, ONE DECODED ROW AT A TIME, INTO THE
005560* CSV-WORK SCRATCH FILE.
005570*---------------------------------------------------------------
005580* THE TOP OF THE ATTACHMENT EXTRACT -- FINDS THE BASE64 MARKER
005590* LINE, THEN HANDS OFF TO 2200 TO COLLECT AND DECODE EVERY LINE
005600* UP TO THE CLOSING MIME BOUNDARY.  NO MARKER FOUND AT ALL MEANS
005610* THE E-MAIL NEVER HAD A BASE64 ATTACHMENT (PLAIN-TEXT BODY,
005620* WRONG CONTENT-TYPE, FORWARDED WITHOUT THE ATTACHMENT) AND THE
005630* RUN IS ABORTED RATHER THAN PRODUCING AN EMPTY CSV.
005640 2000-EXTRACT-ATTACHMENT.
005650     OPEN OUTPUT CSV-WORK.
005660*    THE PENDING-LINE BUFFER (CBLEXTB) STARTS EMPTY -- IT FILLS
005670*    UP ONE DECODED CHARACTER AT A TIME AS 2600-EMIT-BYTE RUNS.
005680     MOVE SPACES TO WS-PENDING-CSV-LINE.
005690     MOVE ZERO TO WS-PENDING-CSV-LEN.
005700
005710     PERFORM 2100-FIND-MARKER.
005720
005730*    MARKER-FOUND IS THE CONDITION-NAME 2110 SETS -- ONLY THEN IS
005740*    THERE ANYTHING FOR 2200 TO COLLECT AND DECODE.
005750     IF MARKER-FOUND
005760         PERFORM 2200-COLLECT-AND-DECODE
005770     ELSE
005780         MOVE 'Y' TO WS-ABORT-SW
005790         MOVE 'NO BASE64 ATTACHMENT MARKER FOUND'
005800             TO WS-ABORT-REASON
005810     END-IF.
005820
005830*    CLOSE CSV-WORK EITHER WAY -- AN ABORTED EXTRACT STILL LEAVES
005840*    AN EMPTY (BUT PROPERLY CLOSED) SCRATCH FILE BEHIND.
005850     PERFORM 2900-EXTRACT-EXIT.
005860
005870
005880* DRIVES 2110 ONE MIME LINE AT A TIME UNTIL EITHER THE MARKER
005890* LINE IS FOUND OR THE MESSAGE RUNS OUT -- THE SAME PERFORM-
005900* UNTIL-CONDITION-OR-EOF SHAPE AS EVERY OTHER LINE-AT-A-TIME SCAN
005910* IN THIS PROGRAM (2200, 3200, 6310'S DETAIL LOOP, AND SO ON).
005920 2100-FIND-MARKER.
005930     PERFORM 2110-FIND-MARKER-TEST THRU 2110-EXIT
005940         UNTIL MARKER-FOUND OR MIME-EOF.
005950
005960
005970* THE BASE64 MARKER LINE IS "Content-Transfer-Encoding: base64"
005980* ON A LINE BY ITSELF -- PER CBL-0256 THIS NOW COMPARES THE WHOLE
005990* TRIMMED TEXT, NOT JUST A FIXED-LENGTH PREFIX, SO A HEADER LIKE
006000* "Content-Transfer-Encoding: base64; boundary=xyz" (LONGER THAN
006010* 34 CHARACTERS) CORRECTLY FAILS TO MATCH INSTEAD OF FALSE-
006020* TRIGGERING ON THE FIRST 34 CHARACTERS.  BUILT THE CBLANL05
006030* 2100-VALIDATION WAY -- EACH TEST THAT FAILS GOES STRAIGHT TO
006040* THE EXIT, AND FALLING ALL THE WAY THROUGH MEANS SUCCESS.
006050 2110-FIND-MARKER-TEST.
006060*    READ THE NEXT LINE FIRST -- AN ABANDONED SCAN (EOF REACHED
006070*    WITH NO MARKER LINE EVER SEEN) IS THE MOST COMMON WAY THIS
006080*    TEST FAILS, SO IT IS CHECKED BEFORE ANYTHING ELSE.
006090     PERFORM 9000-READ-MIME.
006100     IF MIME-EOF
006110         GO TO 2110-EXIT
006120     END-IF.
006130*    TRIM THE LINE -- THE MARKER TEXT ITSELF HAS NO TRAILING
006140*    BLANKS, BUT MIME-LINE IS A FIXED 200-BYTE RECORD.
006150     MOVE MIME-LINE TO WS-TRIM-SRC.
006160     PERFORM 9600-TRIM.
006170*    A LINE OF ANY LENGTH OTHER THAN EXACTLY 34 CANNOT BE THIS
006180*    MARKER -- FAILING ON LENGTH FIRST AVOIDS A WASTED TEXT
006190*    COMPARE AGAINST EVERY OTHER LINE IN THE MESSAGE.
006200     IF WS-TRIM-LEN NOT = 34
006210         GO TO 2110-EXIT
006220     END-IF.
006230*    LENGTH MATCHED -- NOW THE TEXT ITSELF HAS TO MATCH EXACTLY.
006240     IF WS-TRIM-RESULT(1:34) NOT =
006250             'Content-Transfer-Encoding: base64'
006260         GO TO 2110-EXIT
006270     END-IF.
006280*    BOTH TESTS PASSED -- THIS IS THE MARKER LINE.
006290     MOVE 'Y' TO WS-MARKER-FOUND-SW.
006300
006310 2110-EXIT.
006320     EXIT.
006330
006340
006350* DRIVES 2210 ONE MIME LINE AT A TIME UNTIL THE CLOSING MIME
006360* BOUNDARY IS HIT OR THE MESSAGE RUNS OUT, THEN FLUSHES WHATEVER
006370* PARTIAL DECODED CSV LINE IS STILL SITTING IN WS-PENDING-CSV-
006380* LINE (CBLEXTB) -- THE LAST LINE OF A BASE64 STREAM VERY OFTEN
006390* HAS NO TRAILING NEWLINE BYTE TO CLOSE IT OFF ITSELF.
006400 2200-COLLECT-AND-DECODE.
006405*    RUNS UNTIL THE MIME BOUNDARY IS SEEN OR THE MESSAGE RUNS
006407*    OUT -- AN EOF WITH NO BOUNDARY SIMPLY MEANS THE LAST LINE
006409*    OF THE ATTACHMENT WAS ALSO THE LAST LINE OF THE FILE.
006410     PERFORM 2210-COLLECT-LINE THRU 2210-EXIT
006420         UNTIL BOUNDARY-HIT OR MIME-EOF.
006430
006440*    A NON-ZERO PENDING LENGTH MEANS THE DECODED TEXT STOPPED
006450*    MID-LINE -- FLUSH IT AS ONE LAST CSVWK-LINE RATHER THAN
006460*    SILENTLY DROPPING THE STATEMENT'S FINAL ROW.
006470     IF WS-PENDING-CSV-LEN > ZERO
006480         MOVE WS-PENDING-CSV-LINE(1:WS-PENDING-CSV-LEN)
006490             TO CSVWK-LINE
006500         WRITE CSVWK-LINE
006510     END-IF.
006520
006530
006540* ONE MIME LINE, CLASSIFIED.  A CLOSING BOUNDARY LINE STARTS
006550* WITH '--' FOLLOWED BY SOMETHING OTHER THAN BLANKS (THE
006560* BOUNDARY TOKEN ITSELF, WHICH DIFFERS FROM MESSAGE TO MESSAGE)
006570* AND STOPS THE COLLECT LOOP; A BLANK LINE, A "Content-ID:" LINE
006580* OR AN "X-Attachment-Id:" LINE ARE MIME FRAMING THIS SHOP'S
006590* MAILER INSERTS AROUND THE ATTACHMENT AND ARE SKIPPED WITHOUT
006600* BEING DECODED; ANYTHING ELSE IS A LINE OF BASE64 TEXT AND GOES
006610* TO 2500 TO BE TURNED BACK INTO BYTES.  SAME GO-TO-EXIT
006620* CASCADE SHAPE AS 2110 ABOVE.
006630 2210-COLLECT-LINE.
006640     PERFORM 9000-READ-MIME.
006650     IF MIME-EOF
006660         GO TO 2210-EXIT
006670     END-IF.
006680*    THE BOUNDARY TOKEN ITSELF VARIES FROM MESSAGE TO MESSAGE, SO
006690*    ONLY THE LEADING '--' IS A FIXED TEST -- A BARE '--' WITH
006700*    NOTHING AFTER IT IS A DASH LINE, NOT A BOUNDARY.
006710     IF MIME-LINE(1:2) = '--'
006720             AND MIME-LINE(3:130) IS NOT EQUAL TO SPACES
006730         MOVE 'Y' TO WS-BOUNDARY-SW
006740         GO TO 2210-EXIT
006750     END-IF.
006760*    A BLANK LINE SEPARATES MIME HEADERS FROM BODY -- NOTHING TO
006770*    DECODE ON IT.
006780     IF MIME-LINE = SPACES
006790         GO TO 2210-EXIT
006800     END-IF.
006810*    "Content-ID:" AND "X-Attachment-Id:" ARE HEADER LINES THIS
006820*    SHOP'S MAILER ADDS INSIDE THE ATTACHMENT PART ITSELF --
006830*    NEITHER ONE IS BASE64 TEXT.
006840     IF MIME-LINE(1:11) = 'Content-ID:'
006850         GO TO 2210-EXIT
006860     END-IF.
006870     IF MIME-LINE(1:17) = 'X-Attachment-Id:'
006880         GO TO 2210-EXIT
006890     END-IF.
006900*    EVERYTHING ELSE IS BASE64 TEXT -- DECODE IT.
006910     PERFORM 2500-DECODE-B64-LINE.
006920
006930 2210-EXIT.
006940     EXIT.
006950
006960
006970* TRIMS ONE LINE OF BASE64 TEXT AND FEEDS IT TO 2510 FOUR
006980* CHARACTERS (ONE QUAD) AT A TIME -- BASE64 IS ALWAYS A MULTIPLE
006990* OF FOUR CHARACTERS LONG BEFORE THE TRAILING '=' PADDING, SO
007000* STEPPING WS-SUBSCRIPT-1 BY 4 ACROSS THE TRIMMED LENGTH VISITS
007010* EVERY QUAD WITH NOTHING LEFT OVER.
007020 2500-DECODE-B64-LINE.
007030*    TRIM FIRST -- MIME-LINE IS A FIXED 200-BYTE RECORD AND THE
007040*    TRAILING BLANKS ARE NOT PART OF THE ENCODED TEXT.
007050     MOVE MIME-LINE TO WS-TRIM-SRC.
007060     PERFORM 9600-TRIM.
007070     MOVE WS-TRIM-RESULT(1:WS-TRIM-LEN) TO WS-CASE-SRC.
007080
007090*    ONE PERFORM OF 2510 PER QUAD -- THE LAST QUAD MAY BE PADDED
007100*    WITH '=' BUT IS STILL EXACTLY FOUR CHARACTERS WIDE.
007110     PERFORM 2510-DECODE-QUAD
007120         VARYING WS-SUBSCRIPT-1 FROM 1 BY 4
007130         UNTIL WS-SUBSCRIPT-1 > WS-TRIM-LEN.
007140
007150
007160* DECODES ONE 4-CHARACTER BASE64 QUAD BACK INTO UP TO THREE 8-BIT
007170* BYTES.  A TRAILING '=' (OR TWO) IN THE QUAD MEANS THE ORIGINAL
007180* ATTACHMENT ENDED MID-QUAD AND PADS IT OUT -- ONE '=' YIELDS TWO
007190* REAL BYTES, TWO '=' YIELD ONE, PLAIN TEXT WITH NO PADDING
007200* YIELDS THREE.  WS-B64-BYTES-OUT CARRIES THAT COUNT SO THE
007210* COMPUTE/PERFORM BLOCK BELOW KNOWS HOW MANY OF THE THREE
007220* RECONSTRUCTED BYTES ARE GOOD ENOUGH TO EMIT.  THE ARITHMETIC
007230* ITSELF IS THE STANDARD BASE64 BIT-REGROUPING (FOUR 6-BIT VALUES
007240* BECOME THREE 8-BIT BYTES) DONE WITH INTEGER MULTIPLY/DIVIDE
007250* SINCE THIS COMPILER HAS NO BITWISE OPERATORS.
007260 2510-DECODE-QUAD.
007262*    WS-SUBSCRIPT-1 IS THE PERFORM-VARYING INDEX SET BY 2500 --
007264*    ALWAYS POINTS AT THE FIRST OF THIS QUAD'S FOUR CHARACTERS.
007270     MOVE WS-CASE-SRC(WS-SUBSCRIPT-1:4) TO WS-B64-QUAD.
007280*    ASSUME A FULL, UNPADDED QUAD UNTIL PROVEN OTHERWISE BELOW.
007290     MOVE 4 TO WS-B64-BYTES-OUT.
007300
007310*    ONE TRAILING '=' MEANS ONLY TWO REAL BYTES CAME THROUGH.
007320     IF WS-B64-CHAR(3) = '='
007330         MOVE 2 TO WS-B64-BYTES-OUT
007340     END-IF.
007350*    A SECOND TRAILING '=' (ALWAYS IN POSITION 4, NEVER ALONE)
007360*    DROPS IT FURTHER TO JUST ONE REAL BYTE.
007370     IF WS-B64-CHAR(4) = '='
007380         IF WS-B64-BYTES-OUT = 4
007390             MOVE 3 TO WS-B64-BYTES-OUT
007400         END-IF
007410     END-IF.
007420
007422*    WS-B64-V0 THRU WS-B64-V3 HOLD THE FOUR 6-BIT ALPHABET
007424*    POSITIONS -- ALL FOUR ARE ZEROED/LOOKED UP FRESH FOR EVERY
007426*    QUAD, SO NOTHING CARRIES OVER FROM THE PRIOR QUAD'S DECODE.
007430*    LOOK UP EACH OF THE QUAD'S FOUR CHARACTERS IN THE BASE64
007440*    ALPHABET (WS-B64-ALPHABET, CBLEXTB) -- V2/V3 STAY ZERO WHEN
007450*    THE QUAD IS PADDED SHORT, WHICH IS CORRECT SINCE A '=' HAS
007460*    NO ALPHABET VALUE OF ITS OWN.
007470     MOVE WS-B64-CHAR(1) TO WS-CASE-SRC(1:1).
007480     PERFORM 2520-FIND-B64-INDEX.
007490     MOVE WS-B64-IDX TO WS-B64-V0.
007500
007510     MOVE WS-B64-CHAR(2) TO WS-CASE-SRC(1:1).
007520     PERFORM 2520-FIND-B64-INDEX.
007530     MOVE WS-B64-IDX TO WS-B64-V1.
007540
007550     MOVE ZERO TO WS-B64-V2.
007560     MOVE ZERO TO WS-B64-V3.
007570
007580*    ONLY LOOK UP THE THIRD CHARACTER IF IT IS A REAL BASE64
007590*    CHARACTER AND NOT JUST PADDING.
007600     IF WS-B64-BYTES-OUT NOT = 2
007610         MOVE WS-B64-CHAR(3) TO WS-CASE-SRC(1:1)
007620         PERFORM 2520-FIND-B64-INDEX
007630         MOVE WS-B64-IDX TO WS-B64-V2
007640     END-IF.
007650
007660*    SAME FOR THE FOURTH -- ONLY LOOKED UP ON A FULL, UNPADDED
007670*    QUAD.
007680     IF WS-B64-BYTES-OUT = 4
007690         MOVE WS-B64-CHAR(4) TO WS-CASE-SRC(1:1)
007700         PERFORM 2520-FIND-B64-INDEX
007710         MOVE WS-B64-IDX TO WS-B64-V3
007720     END-IF.
007730
007740*    REGROUP THE FOUR 6-BIT VALUES INTO THREE 8-BIT BYTES.
007742*    BYTE1 IS V0'S SIX BITS FOLLOWED BY V1'S TOP TWO BITS --
007744*    MULTIPLYING V0 BY 4 SHIFTS IT LEFT TWO BITS, AND DIVIDING
007746*    V1 BY 16 KEEPS ONLY ITS TOP TWO OF SIX BITS.
007750     COMPUTE WS-B64-BYTE1 =
007760         (WS-B64-V0 * 4) + (WS-B64-V1 / 16).
007762*    BYTE2 TAKES V1'S REMAINING FOUR LOW BITS (V1 MINUS ITS OWN
007764*    TOP TWO BITS, SHIFTED LEFT FOUR) PLUS V2'S TOP FOUR BITS.
007770     COMPUTE WS-B64-BYTE2 =
007780         ((WS-B64-V1 - ((WS-B64-V1 / 16) * 16)) * 16)
007790             + (WS-B64-V2 / 4).
007792*    BYTE3 TAKES V2'S REMAINING TWO LOW BITS (SHIFTED LEFT SIX)
007794*    PLUS ALL SIX BITS OF V3.
007800     COMPUTE WS-B64-BYTE3 =
007810         ((WS-B64-V2 - ((WS-B64-V2 / 4) * 4)) * 64) + WS-B64-V3.
007820
007830*    EMIT WHICHEVER OF THE THREE BYTES THIS QUAD ACTUALLY HAD.
007832*    BYTE1 IS ALWAYS EMITTED -- EVEN THE SHORTEST PADDED QUAD
007834*    (ONE REAL BYTE) STILL CARRIES AT LEAST THIS MUCH DATA.
007840     MOVE WS-B64-BYTE1 TO WS-B64-BYTE-OUT.
007850     PERFORM 2600-EMIT-BYTE.
007860
007870*    A TWO-REAL-BYTE QUAD (ONE '=' PAD) STILL EMITS THE SECOND
007880*    BYTE -- ONLY THE THIRD IS WITHHELD.
007890     IF WS-B64-BYTES-OUT NOT = 2
007900         MOVE WS-B64-BYTE2 TO WS-B64-BYTE-OUT
007910         PERFORM 2600-EMIT-BYTE
007920     END-IF.
007930
007940*    THE THIRD BYTE ONLY EXISTS ON A FULL, UNPADDED QUAD.
007950     IF WS-B64-BYTES-OUT = 4
007960         MOVE WS-B64-BYTE3 TO WS-B64-BYTE-OUT
007970         PERFORM 2600-EMIT-BYTE
007980     END-IF.
007990
008000
008010* LOOKS UP ONE BASE64 CHARACTER'S 6-BIT VALUE -- ITS POSITION IN
008020* WS-B64-ALPHABET, ZERO-ORIGIN.  CLASS BASE64-DIGIT (SPECIAL-
008030* NAMES) SCREENS OUT ANYTHING THAT ISN'T A LEGAL BASE64
008040* CHARACTER BEFORE EVEN BOTHERING TO SCAN THE ALPHABET.
008050 2520-FIND-B64-INDEX.
008060     MOVE ZERO TO WS-B64-IDX.
008070*    A NON-BASE64 CHARACTER (SHOULD NEVER HAPPEN ON A WELL-FORMED
008080*    ATTACHMENT, BUT THE CLASS TEST COSTS NOTHING) LEAVES THE
008090*    INDEX AT ITS ZERO DEFAULT RATHER THAN SCANNING FOR NOTHING.
008100     IF WS-CASE-SRC(1:1) IS BASE64-DIGIT
008110         PERFORM 2521-SCAN-ALPHABET
008120             VARYING WS-B64-SCAN FROM 1 BY 1
008130             UNTIL WS-B64-SCAN > 64 OR WS-B64-IDX NOT = ZERO
008140     END-IF.
008150
008160
008170* ONE ALPHABET POSITION'S COMPARE, PERFORMED BY 2520 UNTIL A
008180* MATCH IS FOUND OR ALL 64 POSITIONS ARE EXHAUSTED.
008190 2521-SCAN-ALPHABET.
008195*    SUBSCRIPT MINUS ONE -- WS-B64-ALPHABET IS 1-BASED BUT THE
008197*    VALUE IT ENCODES STARTS AT ZERO ('A' = VALUE 0, NOT 1).
008200     IF WS-B64-ALPHABET(WS-B64-SCAN:1) = WS-CASE-SRC(1:1)
008210         COMPUTE WS-B64-IDX = WS-B64-SCAN - 1
008220     END-IF.
008230
008240
008250* TAKES ONE DECODED 8-BIT BYTE AND DOES WHATEVER THAT BYTE VALUE
008260* CALLS FOR: A LINE-FEED (10) CLOSES OFF AND WRITES THE PENDING
008270* CSV LINE AND RESETS THE PENDING BUFFER FOR THE NEXT ONE; A
008280* CARRIAGE RETURN (13) IS SILENTLY DROPPED (THE ATTACHMENT WAS
008290* ENCODED ON A WINDOWS MAIL CLIENT WITH CRLF LINE ENDINGS); ANY
008300* OTHER PRINTABLE BYTE (32-126) IS TRANSLATED BACK TO A CHARACTER
008310* THROUGH WS-PRINTABLE-TABLE (CBLEXTB) AND APPENDED TO THE
008320* PENDING LINE; ANYTHING OUTSIDE THAT PRINTABLE RANGE (A STRAY
008330* CONTROL BYTE) IS SIMPLY DROPPED RATHER THAN RISK AN OUT-OF-
008340* RANGE SUBSCRIPT INTO WS-PRINTABLE-CHAR.
008350 2600-EMIT-BYTE.
008360     IF WS-B64-BYTE-OUT = 10
008370*        LINE-FEED -- THIS DECODED LINE IS COMPLETE.  WRITE IT
008380*        AND START A FRESH PENDING BUFFER FOR THE NEXT ONE.
008390         MOVE WS-PENDING-CSV-LINE(1:WS-PENDING-CSV-LEN)
008400             TO CSVWK-LINE
008410         WRITE CSVWK-LINE
008420         MOVE SPACES TO WS-PENDING-CSV-LINE
008430         MOVE ZERO TO WS-PENDING-CSV-LEN
008440     ELSE
008450         IF WS-B64-BYTE-OUT = 13
008460*            CARRIAGE RETURN -- PART OF A WINDOWS CRLF PAIR,
008470*            DROPPED SO IT NEVER SHOWS UP IN THE DECODED TEXT.
008480             CONTINUE
008490         ELSE
008500*            ANY OTHER PRINTABLE BYTE GETS TRANSLATED THROUGH
008510*            WS-PRINTABLE-TABLE AND APPENDED TO THE PENDING LINE.
008520*            WS-B64-BYTE-OUT IS RE-BASED DOWN BY 31 SO BYTE 32
008530*            (SPACE) BECOMES SUBSCRIPT 1 INTO THE TABLE.
008540             IF WS-B64-BYTE-OUT >= 32 AND WS-B64-BYTE-OUT <= 126
008550                 COMPUTE WS-B64-BYTE-OUT = WS-B64-BYTE-OUT - 31
008560                 ADD 1 TO WS-PENDING-CSV-LEN
008570                 MOVE WS-PRINTABLE-CHAR(WS-B64-BYTE-OUT)
008580                   TO WS-PENDING-CSV-LINE(WS-PENDING-CSV-LEN:1)
008590             END-IF
008600         END-IF
008610     END-IF.
008620
008630
008640* CLOSES THE SCRATCH FILE ONCE THE WHOLE ATTACHMENT HAS BEEN
008650* DECODED -- 3000-PARSE-CSV RE-OPENS IT FOR INPUT TO READ IT BACK.
008660 2900-EXTRACT-EXIT.
008670     CLOSE CSV-WORK.
008680
008690
008700*---------------------------------------------------------------
008710* 3000 SERIES - PARSE THE DECODED CSV, CLASSIFY AND COLLAPSE
008720*---------------------------------------------------------------
008730* RE-OPENS THE DECODED SCRATCH FILE FOR INPUT, READS THE HEADER
008740* ROW TO LOCATE THE THREE COLUMNS THIS PROGRAM CARES ABOUT, THEN
008750* READS EVERY DATA ROW UNTIL END OF FILE.  IF 3100 COULDN'T EVEN
008760* FIND A HEADER ROW (EMPTY STATEMENT OR MISSING COLUMN) THE DATA-
008770* ROW LOOP IS SKIPPED ENTIRELY -- SAME ABORT-ON-SIGHT PATTERN AS
008780* EVERY OTHER PHASE IN THIS PROGRAM.
008790 3000-PARSE-CSV.
008792*    CSV-WORK WAS OPENED OUTPUT AND CLOSED BACK IN 2900-EXTRACT-
008794*    EXIT -- RE-OPENED HERE INPUT FOR THIS SECOND, READ-ONLY PASS.
008800     OPEN INPUT CSV-WORK.
008810     PERFORM 3100-READ-HEADER.
008820
008830*    NOTHING TO READ IF THE HEADER ROW ITSELF WAS BAD.
008840     IF NOT ABORT-RUN
008850         PERFORM 3200-READ-DATA-ROWS
008860             UNTIL CSVWK-EOF
008870     END-IF.
008880
008890     PERFORM 3900-PARSE-EXIT.
008900
008910
008920* READS THE FIRST LINE OF THE DECODED CSV AS THE HEADER ROW AND
008930* LOCATES THE "VALUE DATE", "DESCRIPTION" AND "AMOUNT" COLUMNS BY
008940* NAME (9100-FIND-COLUMN) RATHER THAN BY A FIXED POSITION, SINCE
008950* DIFFERENT BANKS' EXPORTS ORDER THEIR COLUMNS DIFFERENTLY.  AN
008960* EMPTY STATEMENT (NOTHING EVEN DECODED) OR A HEADER ROW MISSING
008970* ANY ONE OF THE THREE REQUIRED COLUMNS ABORTS THE RUN -- THERE
008980* IS NOTHING SENSIBLE TO COLLAPSE WITHOUT ALL THREE.
008990 3100-READ-HEADER.
009000     PERFORM 9020-READ-CSVWK.
009010*    AN EMPTY STATEMENT (NOTHING EVER DECODED INTO CSV-WORK) HAS
009020*    NO HEADER ROW AT ALL -- ABORT RATHER THAN TRY TO PARSE AIR.
009030     IF CSVWK-EOF
009040         MOVE 'Y' TO WS-ABORT-SW
009050         MOVE 'STATEMENT CSV IS EMPTY' TO WS-ABORT-REASON
009060     ELSE
009070*        SPLIT THE HEADER ROW INTO CELLS, THEN SEARCH THE CELLS
009080*        FOR EACH OF THE THREE REQUIRED COLUMN NAMES.
009090         PERFORM 3110-SPLIT-CSV-LINE
009100         MOVE ZERO TO WS-CSV-COL-VALUE-DATE
009110         MOVE ZERO TO WS-CSV-COL-DESC
009120         MOVE ZERO TO WS-CSV-COL-AMOUNT
009130         PERFORM 9100-FIND-COLUMN
009140             VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
009150             UNTIL WS-SUBSCRIPT-1 > WS-CSV-CELL-COUNT
009160*        A COLUMN SUBSCRIPT STILL AT ZERO MEANS 9100 NEVER FOUND
009170*        THAT COLUMN NAME ANYWHERE IN THE HEADER ROW.
009180         IF WS-CSV-COL-VALUE-DATE = ZERO
009190                 OR WS-CSV-COL-DESC = ZERO
009200                 OR WS-CSV-COL-AMOUNT = ZERO
009210             MOVE 'Y' TO WS-ABORT-SW
009220             MOVE 'REQUIRED COLUMN MISSING FROM HEADER ROW'
009230                 TO WS-ABORT-REASON
009240         END-IF
009250     END-IF.
009260
009270
009280* SPLITS ONE CSV LINE (HEADER OR DATA, EITHER ONE CALLS THIS) ON
009290* COMMAS INTO WS-CSV-CELL-TABLE (CBLEXWK) -- UP TO 20 CELLS,
009300* WHICH IS FAR MORE COLUMNS THAN ANY BANK EXPORT THIS SHOP HAS ON
009310* FILE ACTUALLY USES, LEAVING PLENTY OF HEADROOM.  WS-CSV-CELL-
009320* COUNT COMES BACK FROM TALLYING IN AS HOW MANY CELLS THE LINE
009330* ACTUALLY SPLIT INTO, WHICH MAY BE FEWER THAN 20.
009340 3110-SPLIT-CSV-LINE.
009350*    CLEAR THE WHOLE CELL TABLE FIRST -- OTHERWISE A SHORTER LINE
009360*    WOULD LEAVE THE PREVIOUS LINE'S TRAILING CELLS BEHIND.
009370     MOVE SPACES TO WS-CSV-CELL-TABLE.
009380     MOVE ZERO TO WS-CSV-CELL-COUNT.
009390*    UP TO 20 COMMA-DELIMITED CELLS -- FAR MORE THAN ANY BANK
009400*    EXPORT ON FILE AT THIS SITE ACTUALLY USES.  A SHORTER LINE
009410*    JUST LEAVES THE UNUSED TRAILING TARGETS IN THE SPACES MOVED
009420*    ABOVE, AND TALLYING IN REPORTS HOW MANY ACTUALLY FILLED.
009430     UNSTRING WS-CSV-LINE-COPY DELIMITED BY ','
009440         INTO WS-CSV-CELL(01) WS-CSV-CELL(02) WS-CSV-CELL(03)
009450              WS-CSV-CELL(04) WS-CSV-CELL(05) WS-CSV-CELL(06)
009460              WS-CSV-CELL(07) WS-CSV-CELL(08) WS-CSV-CELL(09)
009470              WS-CSV-CELL(10) WS-CSV-CELL(11) WS-CSV-CELL(12)
009480              WS-CSV-CELL(13) WS-CSV-CELL(14) WS-CSV-CELL(15)
009490              WS-CSV-CELL(16) WS-CSV-CELL(17) WS-CSV-CELL(18)
009500              WS-CSV-CELL(19) WS-CSV-CELL(20)
009510         TALLYING IN WS-CSV-CELL-COUNT.
009520
009530
009540* TESTS ONE HEADER CELL AGAINST THE THREE COLUMN NAMES THIS
009550* PROGRAM LOOKS FOR.  PER CBL-0256 EACH TEST CHECKS THE TRIMMED
009560* LENGTH *AND* THE TRIMMED/UPPER-CASED TEXT TOGETHER, SO A LONGER
009570* HEADER LIKE "AMOUNT (ZAR)" (11 CHARACTERS) DOES NOT FALSE-MATCH
009580* "AMOUNT" ON A SIX-CHARACTER PREFIX TEST THE WAY THE ORIGINAL
009590* VERSION OF THIS PARAGRAPH DID.
009600 9100-FIND-COLUMN.
009610*    TRIM AND UPPER-CASE THE CELL ONCE -- ALL THREE TESTS BELOW
009620*    SHARE THE SAME TRIMMED/CASED RESULT.
009630     MOVE WS-CSV-CELL(WS-SUBSCRIPT-1) TO WS-TRIM-SRC.
009640     PERFORM 9600-TRIM.
009650     MOVE WS-TRIM-RESULT(1:WS-TRIM-LEN) TO WS-CASE-SRC.
009660     PERFORM 9500-UPPERCASE.
009670
009680*    "VALUE DATE" -- 10 CHARACTERS, EXACT MATCH ONLY.
009690     IF WS-TRIM-LEN = 10
009700             AND WS-CASE-RESULT(1:10) = 'VALUE DATE'
009710         MOVE WS-SUBSCRIPT-1 TO WS-CSV-COL-VALUE-DATE
009720     END-IF.
009730*    "DESCRIPTION" -- 11 CHARACTERS, EXACT MATCH ONLY.
009740     IF WS-TRIM-LEN = 11
009750             AND WS-CASE-RESULT(1:11) = 'DESCRIPTION'
009760         MOVE WS-SUBSCRIPT-1 TO WS-CSV-COL-DESC
009770     END-IF.
009780*    "AMOUNT" -- 6 CHARACTERS, EXACT MATCH ONLY (SEE THE
009790*    PARAGRAPH BANNER ABOVE FOR WHY THIS IS NO LONGER A PREFIX
009800*    TEST).
009810     IF WS-TRIM-LEN = 6
009820             AND WS-CASE-RESULT(1:6) = 'AMOUNT'
009830         MOVE WS-SUBSCRIPT-1 TO WS-CSV-COL-AMOUNT
009840     END-IF.
009850
009860
009870* ONE DATA ROW.  A ROW TOO SHORT TO HAVE ALL THREE REQUIRED
009880* COLUMNS (A RAGGED LAST LINE, A STRAY BLANK LINE IN THE DECODED
009890* TEXT) IS SILENTLY SKIPPED RATHER THAN ABORTING THE WHOLE RUN --
009900* ONLY A BAD HEADER ROW IS FATAL, A BAD DATA ROW IS JUST DROPPED.
009910 3200-READ-DATA-ROWS.
009920     PERFORM 9020-READ-CSVWK.
009930     IF NOT CSVWK-EOF
009940         PERFORM 3110-SPLIT-CSV-LINE
009950*        IF THIS ROW SPLIT INTO FEWER CELLS THAN ANY OF THE
009960*        THREE REQUIRED COLUMN POSITIONS, ONE OF THEM IS MISSING
009970*        ON THIS PARTICULAR ROW -- DROP THE ROW, NOT THE RUN.
009980         IF WS-CSV-CELL-COUNT < WS-CSV-COL-VALUE-DATE
009990                 OR WS-CSV-CELL-COUNT < WS-CSV-COL-DESC
010000                 OR WS-CSV-CELL-COUNT < WS-CSV-COL-AMOUNT
010010             CONTINUE
010020         ELSE
010030             PERFORM 3300-BUILD-EXPENSE-REC
010040         END-IF
010050     END-IF.
010060
010070
010080* PULLS THE THREE COLUMNS THIS PROGRAM CARES ABOUT OUT OF THE
010090* SPLIT CELLS AND INTO WS-EXPENSE-REC (CBLEXWK), PARSES THE
010100* AMOUNT TEXT INTO A USABLE NUMBER (9400-PARSE-AMOUNT), BUILDS
010110* THE UPPER-CASED DESCRIPTION USED FOR BOTH THE PATTERN-FILTER
010120* TEST AND THE MERCHANT-NORMALIZATION TEST, THEN HANDS THE ROW TO
010130* 3400 TO BE CLASSIFIED AS INCLUDED OR EXCLUDED.
010140 3300-BUILD-EXPENSE-REC.
010150     ADD 1 TO WS-TOTAL-ROW-COUNT.
010160
010170*    VALUE DATE IS CARRIED AS A 10-CHARACTER ISO STRING (SEE
010180*    CBL-0139) -- THE FIRST 10 BYTES OF THE CELL IS ALL THAT IS
010190*    EVER NEEDED, WHATEVER TRAILING TEXT A BANK MIGHT APPEND.
010200     MOVE WS-CSV-CELL(WS-CSV-COL-VALUE-DATE)(1:10)
010210         TO WS-EXP-VALUE-DATE.
010220     MOVE WS-CSV-CELL(WS-CSV-COL-DESC) TO WS-EXP-DESC.
010230     MOVE WS-CSV-CELL(WS-CSV-COL-AMOUNT)(1:15)
010240         TO WS-EXP-AMOUNT-TEXT.
010250
010260*    9400 TURNS THE RAW AMOUNT TEXT INTO A USABLE SIGNED NUMBER.
010270     PERFORM 9400-PARSE-AMOUNT.
010280
010290*    THE UPPER-CASED DESCRIPTION IS BUILT ONCE HERE AND SHARED BY
010300*    BOTH 3410-PATTERN-TEST AND 9700-NORMALIZE-DESC, RATHER THAN
010310*    EACH RE-UPPER-CASING THE SAME TEXT SEPARATELY.
010320     MOVE WS-EXP-DESC TO WS-CASE-SRC.
010330     PERFORM 9500-UPPERCASE.
010340     MOVE WS-CASE-RESULT(1:60) TO WS-EXP-DESC-UPPER.
010350
010360     PERFORM 3400-CLASSIFY-ROW THRU 3400-EXIT.
010370
010380
010390* CLASSIFIES ONE EXPENSE ROW AS INCLUDED OR EXCLUDED, AND IF
010400* EXCLUDED, WHY.  STARTS OPTIMISTIC (STATUS '1' = EXP-INCLUDED)
010410* AND THEN APPLIES THE TWO EXCLUSION RULES IN THE ORDER CBL-0228
010420* ESTABLISHED: THE DESCRIPTION PATTERN LIST FIRST (3410-PATTERN-
010430* TEST), SINCE A SITE-DEFINED EXCLUSION SHOULD ALWAYS WIN AS THE
010440* REASON GIVEN ON THE REPORT; ONLY IF NO PATTERN MATCHED IS THE
010450* POSITIVE-AMOUNT RULE (A REFUND OR CREDIT, NOT AN EXPENSE) EVEN
010460* CHECKED.  3400-DISPATCH THEN SENDS AN INCLUDED ROW TO 3700 TO
010470* BE COLLAPSED INTO THE GROUP TABLE, OR AN EXCLUDED ROW TO 3600
010480* TO BE KEPT FOR THE FILTERED-RECORDS REPORT SECTION.
010490 3400-CLASSIFY-ROW.
010500*    START OPTIMISTIC -- '1' IS EXP-INCLUDED.  EITHER EXCLUSION
010510*    TEST BELOW MAY OVERWRITE THIS.
010520     MOVE '1' TO WS-EXP-STATUS.
010530
010540*    WALK THE WHOLE FILTER TABLE, STOPPING EARLY THE MOMENT ANY
010550*    PATTERN MATCHES -- THE FIRST MATCH IS ALL 3400 NEEDS TO KNOW.
010560     PERFORM 3410-PATTERN-TEST THRU 3410-EXIT
010570         VARYING WS-FIL-IDX FROM 1 BY 1
010580         UNTIL WS-FIL-IDX > WS-FILTER-COUNT
010590             OR EXP-EXCL-PATTERN.
010600
010610*    A PATTERN MATCH ALWAYS WINS -- SKIP THE POSITIVE-AMOUNT TEST
010620*    ENTIRELY ONCE ONE IS FOUND (CBL-0228).
010630     IF EXP-EXCL-PATTERN
010640         GO TO 3400-DISPATCH
010650     END-IF.
010660*    NO PATTERN MATCHED -- A POSITIVE AMOUNT IS A REFUND OR
010670*    CREDIT, NOT AN EXPENSE, SO IT IS EXCLUDED TOO.
010680     IF WS-EXP-AMOUNT > ZERO
010690         MOVE '3' TO WS-EXP-STATUS
010700     END-IF.
010710
010720 3400-DISPATCH.
010730*    EXP-INCLUDED IS THE CONDITION-NAME ON STATUS '1' -- EVERY
010740*    OTHER STATUS VALUE FALLS THROUGH TO THE FILTERED-ENTRY PATH.
010750     IF EXP-INCLUDED
010752*        AN INCLUDED ROW IS AN ACTUAL EXPENSE -- IT JOINS THE
010754*        GROUP/DETAIL TABLES AND NEVER TOUCHES THE FILTERED TABLE.
010760         PERFORM 3700-COLLAPSE-ROW
010770         GO TO 3400-EXIT
010780     END-IF.
010785*    FALLS THROUGH HERE ONLY FOR '2' (PATTERN) OR '3' (POSITIVE) -
010787*    - 3600 RECORDS WHICH OF THE TWO REASONS APPLIED, FOR 6400.
010790     PERFORM 3600-ADD-FILTERED-ENTRY THRU 3600-EXIT.
010800
010810 3400-EXIT.
010820     EXIT.
010830
010840
010850* TESTS ONE FILTER-TABLE PATTERN AGAINST THE CURRENT ROW'S UPPER-
010860* CASED DESCRIPTION (9800-CONTAINS).  PERFORMED ONCE PER PATTERN
010870* BY 3400 UNTIL EITHER A MATCH IS FOUND OR THE TABLE RUNS OUT --
010880* THE FIRST MATCHING PATTERN WINS, SINCE ONE MATCH IS ALL 3400
010890* NEEDS TO KNOW TO EXCLUDE THE ROW.
010900 3410-PATTERN-TEST.
010905*    9800-CONTAINS TAKES ITS TWO OPERANDS BY NAME, NOT A PASSED
010907*    PARAMETER LIST -- THESE TWO MOVES LOAD THEM BEFORE THE CALL
010910     MOVE WS-EXP-DESC-UPPER TO WS-SUBSTR-TEXT.
010920     MOVE WS-FILTER-PATTERN(WS-FIL-IDX) TO WS-SUBSTR-PATTERN.
010930     PERFORM 9800-CONTAINS.
010940*    NO MATCH ON THIS PATTERN -- LEAVE WS-EXP-STATUS ALONE AND
010950*    LET 3400'S VARYING CLAUSE TRY THE NEXT PATTERN.
010960     IF NOT SUBSTR-FOUND
010970         GO TO 3410-EXIT
010980     END-IF.
010990*    A MATCH -- '2' IS EXP-EXCL-PATTERN.
011000     MOVE '2' TO WS-EXP-STATUS.
011010
011020 3410-EXIT.
011030     EXIT.
011040
011050
011060* APPENDS ONE EXCLUDED ROW TO WS-FILTERED-TABLE (CBLEXTB) SO
011070* 6400-FILTERED-RECORDS CAN LIST IT LATER, AND BUMPS WHICHEVER OF
011080* THE TWO EXCLUSION COUNTERS MATCHES THE REASON -- WS-EXCL-PAT-
011090* COUNT FOR A PATTERN MATCH, WS-EXCL-POS-COUNT FOR A POSITIVE
011100* AMOUNT.  THE REASON CODE STORED ON THE ENTRY ITSELF (WS-FLT-
011110* REASON-CD, 'T' OR 'P') IS WHAT LETS 6410-WRITE-FILTERED-PASS
011120* SPLIT THIS ONE TABLE INTO TWO REPORT SECTIONS LATER.
011130 3600-ADD-FILTERED-ENTRY.
011132*    RECORDS THE ROW FOR THE "FILTERED-OUT RECORDS" REPORT
011134*    SECTION (6400) -- AN EXCLUDED ROW IS NEVER ENTIRELY DROPPED,
011136*    ONLY KEPT OUT OF THE COLLAPSED GROUP/DETAIL TABLES.
011140     ADD 1 TO WS-FILTERED-COUNT.
011150     MOVE WS-EXP-VALUE-DATE TO WS-FLT-DATE(WS-FILTERED-COUNT).
011160     MOVE WS-EXP-DESC       TO WS-FLT-DESC(WS-FILTERED-COUNT).
011170     MOVE WS-EXP-AMOUNT     TO WS-FLT-AMOUNT(WS-FILTERED-COUNT).
011180
011190*    PATTERN EXCLUSION TAKES PRIORITY OVER POSITIVE-AMOUNT, SO IT
011200*    IS TESTED AND EXITED ON FIRST -- BY THE TIME 3400-CLASSIFY-
011210*    ROW GOT HERE ONLY ONE OF THE TWO REASONS COULD BE SET ANYWAY.
011220     IF EXP-EXCL-PATTERN
011230         ADD 1 TO WS-EXCL-PAT-COUNT
011240         MOVE 'T' TO WS-FLT-REASON-CD(WS-FILTERED-COUNT)
011250         GO TO 3600-EXIT
011260     END-IF.
011270*    ONLY THE OTHER EXCLUSION REASON IS LEFT -- A POSITIVE AMOUNT.
011280     IF EXP-EXCL-POSITIVE
011290         ADD 1 TO WS-EXCL-POS-COUNT
011300         MOVE 'P' TO WS-FLT-REASON-CD(WS-FILTERED-COUNT)
011310     END-IF.
011320
011330 3600-EXIT.
011340     EXIT.
011350
011360
011370* AN INCLUDED ROW'S HOME STRETCH -- NORMALIZE THE MERCHANT NAME
011380* (9700), FIND OR ADD ITS GROUP IN THE COLLAPSE TABLE (9300), AND
011390* KEEP THE ORIGINAL SOURCE ROW IN THE DETAIL TABLE SO 6320-WRITE-
011400* GROUP-DETAIL CAN STILL LIST EVERY TRANSACTION UNDER ITS GROUP
011410* ON THE REPORT EVEN THOUGH THE CSV OUTPUT ONLY SHOWS THE TOTAL.
011420 3700-COLLAPSE-ROW.
011422*    ORDER MATTERS -- THE GROUP DESCRIPTION MUST BE NORMALIZED
011424*    FIRST SINCE BOTH 9300 AND 3710 KEY OFF IT, NOT THE RAW TEXT.
011430     ADD 1 TO WS-INCLUDED-COUNT.
011440     PERFORM 9700-NORMALIZE-DESC.
011450     PERFORM 9300-FIND-OR-ADD-GROUP.
011460     PERFORM 3710-ADD-DETAIL-ENTRY.
011470
011480
011490* COPIES ONE INCLUDED SOURCE ROW INTO WS-DETAIL-TABLE (CBLEXTB)
011500* AGAINST ITS NORMALIZED GROUP DESCRIPTION -- SEE THE CBLEXTB
011510* COMMENTARY ON WHY THIS IS KEYED BY DESCRIPTION RATHER THAN BY
011520* TABLE POSITION (4000-SORT-GROUPS REORDERS THE GROUP TABLE
011530* AFTER THIS ENTRY IS ADDED).
011540 3710-ADD-DETAIL-ENTRY.
011542*    GROWS THE DETAIL TABLE BY ONE ENTRY AND FILLS IT -- THE SAME
011544*    "BUMP THE COUNT, THEN FILL THE NEW SLOT" PATTERN USED FOR
011546*    EVERY OTHER TABLE BUILT DURING THIS RUN.
011550     ADD 1 TO WS-DETAIL-COUNT.
011560     MOVE WS-EXP-NORM-DESC  TO WS-DET-GROUP-DESC(WS-DETAIL-COUNT).
011570     MOVE WS-EXP-VALUE-DATE TO WS-DET-DATE(WS-DETAIL-COUNT).
011580     MOVE WS-EXP-DESC       TO WS-DET-DESC(WS-DETAIL-COUNT).
011590     MOVE WS-EXP-AMOUNT     TO WS-DET-AMOUNT(WS-DETAIL-COUNT).
011600
011610
011620* CLOSES THE SCRATCH CSV FILE ONCE EVERY ROW HAS BEEN READ AND
011630* CLASSIFIED -- THE SECOND AND LAST TIME THIS FILE IS TOUCHED.
011640 3900-PARSE-EXIT.
011650     CLOSE CSV-WORK.
011660
011670
011680*---------------------------------------------------------------
011690* 4000 SERIES - SORT THE GROUP TABLE BY DESCRIPTION ASCENDING,
011700* CASE-INSENSITIVE.  A TABLE THIS SMALL DOES NOT JUSTIFY A
011710* SORT-MERGE STEP, SO IT IS DONE IN PLACE.
011720*---------------------------------------------------------------
011730* A ONE-OR-ZERO-ENTRY GROUP TABLE IS ALREADY SORTED, SO 4010 IS
011740* SKIPPED OUTRIGHT RATHER THAN RUNNING A BUBBLE PASS THAT COULD
011750* NEVER SWAP ANYTHING.
011760 4000-SORT-GROUPS.
011770     IF WS-GROUP-COUNT > 1
011780*        ONE FULL BUBBLE PASS PER REMAINING UNSORTED ENTRY.
011790         PERFORM 4010-SORT-PASS
011800             VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
011810             UNTIL WS-SUBSCRIPT-1 > WS-GROUP-COUNT - 1
011820     END-IF.
011830
011840
011850* ONE BUBBLE-SORT PASS -- COMPARES EVERY ADJACENT PAIR NOT YET
011860* SETTLED BY AN EARLIER PASS (THE LARGEST UNSORTED ENTRY BUBBLES
011870* TO THE BOTTOM EACH TIME THROUGH, SO EACH PASS NEEDS ONE FEWER
011880* COMPARE THAN THE LAST).
011890 4010-SORT-PASS.
011900*    WS-SUBSCRIPT-1 (THE OUTER PASS NUMBER) SHRINKS THE UPPER
011910*    BOUND OF THIS INNER COMPARE LOOP EACH TIME THROUGH.
011920     PERFORM 4020-SORT-COMPARE
011930         VARYING WS-SUBSCRIPT-2 FROM 1 BY 1
011940         UNTIL WS-SUBSCRIPT-2 > WS-GROUP-COUNT - WS-SUBSCRIPT-1.
011950
011960
011970* ONE ADJACENT-PAIR COMPARE, ON THE UPPER-CASED DESCRIPTION SO
011980* THE SORT IS CASE-INSENSITIVE THE SAME WAY THE GROUP-LOOKUP
011990* SEARCH IN 9300 IS.
012000 4020-SORT-COMPARE.
012005*    COMPARES THE UPPER-CASED COPY OF EACH DESCRIPTION, NOT THE
012007*    MIXED-CASE WS-GRP-DESC ITSELF -- OTHERWISE "Amazon" AND
012009*    "amazon web services" WOULD NOT SORT NEXT TO EACH OTHER.
012010*    OUT OF ORDER -- SWAP THE TWO ADJACENT ENTRIES.
012020     IF WS-GRP-DESC-UPPER(WS-SUBSCRIPT-2)
012030             > WS-GRP-DESC-UPPER(WS-SUBSCRIPT-2 + 1)
012040         PERFORM 4030-SWAP-GROUPS
012050     END-IF.
012060
012070
012080* SWAPS TWO ADJACENT WS-GROUP-ENTRY OCCURRENCES THROUGH THE
012090* WS-GROUP-ENTRY-HOLD SCRATCH AREA -- THE WHOLE GROUP (NAME,
012100* UPPER-CASED NAME, DATE, TOTAL, SOURCE COUNT) MOVES TOGETHER SO
012110* NO FIELD EVER ENDS UP PAIRED WITH THE WRONG GROUP.
012120 4030-SWAP-GROUPS.
012130*    CLASSIC THREE-MOVE SWAP THROUGH A HOLD AREA -- NO TEMP
012140*    VARIABLE OTHER THAN THE WHOLE-GROUP HOLD RECORD IS NEEDED.
012150     MOVE WS-GROUP-ENTRY(WS-SUBSCRIPT-2)
012160         TO WS-GROUP-ENTRY-HOLD.
012170     MOVE WS-GROUP-ENTRY(WS-SUBSCRIPT-2 + 1)
012180         TO WS-GROUP-ENTRY(WS-SUBSCRIPT-2).
012190     MOVE WS-GROUP-ENTRY-HOLD
012200         TO WS-GROUP-ENTRY(WS-SUBSCRIPT-2 + 1).
012205*    WS-SUBSCRIPT-2 NEVER CHANGES ACROSS THE THREE MOVES -- ONLY
012207*    ITS CONTENTS AND ITS NEIGHBOR'S CONTENTS TRADE PLACES.
012210
012220
012230*---------------------------------------------------------------
012240* 5000 SERIES - WRITE THE COLLAPSED EXPENSE CSV
012250*---------------------------------------------------------------
012260* OPENS THE CUSTOMER-FACING OUTPUT CSV, WRITES THE COLUMN-HEADER
012270* LINE, THEN WRITES ONE ROW PER GROUP IN THE TABLE'S NOW-SORTED
012280* ORDER -- THIS IS THE FILE THE WHOLE RUN EXISTS TO PRODUCE.
012290 5000-WRITE-CSV-OUT.
012292*    THIS IS THE CUSTOMER-FACING DELIVERABLE -- EVERYTHING FROM
012294*    2000-EXTRACT-ATTACHMENT ONWARD HAS BEEN LEADING UP TO THIS
012296*    ONE CSV, SO ITS OPEN/HEADER/DETAIL/CLOSE SEQUENCE IS KEPT AS
012298*    SHORT AND PLAIN AS THIS SHOP'S OTHER OUTPUT-WRITING SECTIONS.
012300     OPEN OUTPUT CSV-OUT.
012310*    THE HEADER ROW NAMES THE THREE OUTPUT COLUMNS -- NOT
012320*    NECESSARILY THE SAME NAMES THE INBOUND STATEMENT USED.
012330     MOVE 'Value Dates,Description,Total Amount' TO CSV-LINE.
012340     WRITE CSV-LINE.
012350
012360*    ONE ROW PER GROUP, IN THE SORTED ORDER 4000-SORT-GROUPS LEFT
012370*    THE TABLE IN.
012380     PERFORM 5100-WRITE-CSV-ROW
012390         VARYING WS-GRP-IDX FROM 1 BY 1
012400         UNTIL WS-GRP-IDX > WS-GROUP-COUNT.
012410
012420     CLOSE CSV-OUT.
012430
012440
012450* ONE GROUP'S CSV ROW -- DATE, DESCRIPTION (TRIMMED OF ITS
012460* TRAILING FILLER AT THE '  ' DELIMITER), AND THE GROUP'S RUNNING
012470* TOTAL EDITED THROUGH WS-EDIT-AMOUNT AND RE-TRIMMED SO THE
012480* LEADING SIGN POSITION DOESN'T LEAVE STRAY BLANKS IN THE CSV.
012490 5100-WRITE-CSV-ROW.
012500*    EDIT THE TOTAL THROUGH WS-EDIT-AMOUNT'S SIGN-LEADING PICTURE
012510*    FIRST, THEN RE-TRIM IT -- OTHERWISE A POSITIVE TOTAL'S BLANK
012520*    SIGN POSITION LEAVES A STRAY LEADING SPACE IN THE CSV CELL.
012530     MOVE WS-GRP-TOTAL(WS-GRP-IDX) TO WS-EDIT-AMOUNT.
012540     MOVE WS-EDIT-AMOUNT TO WS-TRIM-SRC.
012550     PERFORM 9600-TRIM.
012560
012570*    DATE, DESCRIPTION (TRIMMED AT ITS TRAILING-FILLER DELIMITER,
012580*    NOT A FIXED LENGTH), TOTAL -- THE THREE COLUMNS PROMISED BY
012590*    THE HEADER ROW 5000-WRITE-CSV-OUT ALREADY WROTE.
012600     STRING WS-GRP-DATE(WS-GRP-IDX) DELIMITED BY SIZE
012610            ','                     DELIMITED BY SIZE
012620            WS-GRP-DESC(WS-GRP-IDX) DELIMITED BY '  '
012630            ','                     DELIMITED BY SIZE
012640            WS-TRIM-RESULT(1:WS-TRIM-LEN) DELIMITED BY SIZE
012650         INTO CSV-LINE.
012660
012670     WRITE CSV-LINE.
012680
012690
012700*---------------------------------------------------------------
012710* 6000 SERIES - WRITE THE PROCESSING REPORT
012720*---------------------------------------------------------------
012730* DRIVES THE FIVE REPORT SECTIONS IN ORDER -- HEADER, SUMMARY,
012740* PROCESSED-RECORDS DETAIL, FILTERED-OUT RECORDS, STATISTICS --
012750* AND CLOSES THE REPORT FILE WHEN ALL FIVE ARE DONE.
012760 6000-WRITE-REPORT.
012762*    ALL FIVE SECTIONS RUN OVER THE SAME GROUP/DETAIL/FILTERED
012764*    TABLES BUILT DURING 3000-PARSE-CSV -- NOTHING IS RE-READ
012766*    FROM EITHER INPUT FILE AT THIS POINT IN THE RUN.
012770     OPEN OUTPUT RPT-OUT.
012780     PERFORM 6100-REPORT-HEADER.
012790     PERFORM 6200-SUMMARY.
012800     PERFORM 6300-PROCESSED-RECORDS.
012810     PERFORM 6400-FILTERED-RECORDS.
012820     PERFORM 6500-STATISTICS.
012830     PERFORM 6900-REPORT-EXIT.
012840
012850
012860* THE REPORT'S TOP-OF-FORM HEADING BLOCK -- TITLE, RUN DATE,
012870* SOURCE-FILE LABEL, AND A RULE LINE SEPARATING THE HEADING FROM
012880* THE FIRST SECTION.
012890 6100-REPORT-HEADER.
012900*    TOP-OF-FORM SKIPS TO A FRESH PAGE ON THE PRINT TRAIN BEFORE
012910*    THE FIRST LINE OF A NEW REPORT.
012920     WRITE RPT-LINE FROM RL-TITLE1
012930         AFTER ADVANCING TOP-OF-FORM.
012935*    RL-DATE WAS ALREADY FILLED BY 1200-SET-RUN-DATE BACK AT
012936*    PROGRAM START -- NOTHING LEFT TO DO HERE BUT PRINT IT.
012940     WRITE RPT-LINE FROM RL-TITLE2
012950         AFTER ADVANCING 1 LINE.
012955*    RL-SOURCE WAS LIKEWISE FILLED BY 1000-INIT WITH THE FIXED
012956*    "STATEMENT EXTRACT (MIMEIN)" LABEL.
012960     WRITE RPT-LINE FROM RL-TITLE3
012970         AFTER ADVANCING 1 LINE.
012975*    THE DASH RULE SEPARATES THE HEADING BLOCK FROM THE FIRST
012976*    REAL REPORT SECTION, 6200-SUMMARY.
012980     WRITE RPT-LINE FROM RL-RULE
012990         AFTER ADVANCING 1 LINE.
013000
013010
013020* THE PROCESSING-SUMMARY BLOCK -- TOTAL ROWS READ, INCLUDED
013030* COUNT/GROUP COUNT, BOTH EXCLUSION COUNTS, AND THE GRAND TOTAL
013040* OF EVERY GROUP'S EXPENSES (SUMMED BY 6210 BELOW).  THESE ARE
013050* THE SAME COUNTERS WS-TABLE-COUNTERS (CBLEXTB) ACCUMULATED
013060* INLINE WHILE THE ROWS WERE BEING CLASSIFIED IN THE 3000 SERIES
013070* -- NOTHING IS RECOMPUTED HERE, ONLY FORMATTED AND PRINTED.
013080 6200-SUMMARY.
013082*    RL-SUM-ROWS IS A ZZZ,ZZ9 EDIT PICTURE -- IT SUPPRESSES
013084*    LEADING ZEROS AND INSERTS THE THOUSANDS COMMA WITHOUT ANY
013086*    EXTRA WORK IN THIS PARAGRAPH, THE SAME AS EVERY OTHER
013088*    RL-SUM-... FIELD BELOW.
013090     MOVE WS-TOTAL-ROW-COUNT TO RL-SUM-ROWS.
013100     WRITE RPT-LINE FROM RL-SUMMARY-HDR
013110         AFTER ADVANCING 2 LINES.
013120
013125*    RL-SUM-LINE1 CARRIES RL-SUM-ROWS AS ITS ONLY VARIABLE FIELD
013127*    -- THE REST OF THE LINE'S TEXT IS ITS OWN FILLER VALUE.
013130     WRITE RPT-LINE FROM RL-SUM-LINE1
013140         AFTER ADVANCING 1 LINE.
013150
013160*    INCLUDED ROWS / GROUP COUNT -- THE "BEFORE" AND "AFTER" OF
013170*    THE COLLAPSE STEP.
013180     MOVE WS-INCLUDED-COUNT TO RL-SUM-INCL.
013190     MOVE WS-GROUP-COUNT    TO RL-SUM-GRPS.
013200     WRITE RPT-LINE FROM RL-SUM-LINE2
013210         AFTER ADVANCING 1 LINE.
013220
013222*    EXCLUDED-FOR-POSITIVE-AMOUNT COUNT -- MAINTAINED ALONGSIDE
013224*    WS-EXP-STATUS '3' BACK IN 3400-CLASSIFY-ROW, NOT RECOUNTED.
013230     MOVE WS-EXCL-POS-COUNT TO RL-SUM-EXCL-POS.
013240     WRITE RPT-LINE FROM RL-SUM-LINE3
013250         AFTER ADVANCING 1 LINE.
013260
013262*    EXCLUDED-FOR-PATTERN-MATCH COUNT -- SAME IDEA, STATUS '2'.
013270     MOVE WS-EXCL-PAT-COUNT TO RL-SUM-EXCL-PAT.
013280     WRITE RPT-LINE FROM RL-SUM-LINE4
013290         AFTER ADVANCING 1 LINE.
013300
013310*    THE GRAND TOTAL IS SUMMED FRESH HERE RATHER THAN CARRIED AS
013320*    A RUNNING ACCUMULATOR DURING COLLAPSE, SINCE 4000-SORT-
013330*    GROUPS MAY STILL HAVE BEEN ABOUT TO CHANGE WHICH ENTRY SITS
013340*    AT WHICH SUBSCRIPT WHEN THE TOTAL WAS LAST TOUCHED.
013350     MOVE ZERO TO WS-RPT-TOTAL-EXPENSES.
013360     PERFORM 6210-SUM-TOTAL-EXPENSES
013370         VARYING WS-GRP-IDX FROM 1 BY 1
013380         UNTIL WS-GRP-IDX > WS-GROUP-COUNT.
013390
013400     MOVE WS-RPT-TOTAL-EXPENSES TO RL-SUM-TOTAL.
013410     WRITE RPT-LINE FROM RL-SUM-LINE5
013420         AFTER ADVANCING 1 LINE.
013430
013440
013450* ADDS ONE GROUP'S TOTAL INTO THE RUNNING GRAND TOTAL.
013460 6210-SUM-TOTAL-EXPENSES.
013465*    A SIMPLE ADD, BUT BROKEN OUT AS ITS OWN PARAGRAPH SO IT CAN
013467*    BE PERFORMED VARYING OVER THE GROUP TABLE FROM 6200 -- THIS
013469*    SHOP PERFORMS A PARAGRAPH PER TABLE PASS RATHER THAN WRITE
013470*    AN INLINE PERFORM-VARYING LOOP BODY.
013472     ADD WS-GRP-TOTAL(WS-GRP-IDX) TO WS-RPT-TOTAL-EXPENSES.
013474*    WS-RPT-TOTAL-EXPENSES ITSELF WAS ALREADY ZEROED BY 6200
013476*    BEFORE THIS VARYING LOOP STARTED, SO EACH RUN'S GRAND TOTAL
013478*    STARTS CLEAN REGARDLESS OF WHAT A PRIOR JOB STEP LEFT BEHIND.
013480
013490
013500* THE "PROCESSED RECORDS" SECTION -- ONE BLOCK PER GROUP, EACH
013510* BLOCK HEADED BY ITS OWN TOTAL LINE (6310) AND FOLLOWED BY EVERY
013520* SOURCE TRANSACTION THAT FEEDS IT (6320).
013530 6300-PROCESSED-RECORDS.
013535*    RL-SECTION-TEXT IS THE ONE NON-FILLER FIELD ON RL-SECTION-HDR
013537*    -- THIS SAME LAYOUT IS REUSED FOR ALL THREE OF THIS REPORT'S
013539*    SECTION HEADINGS (HERE, 6400, 6500), JUST WITH DIFFERENT TEXT
013541*    MOVED IN EACH TIME.
013542     MOVE 'PROCESSED RECORDS' TO RL-SECTION-TEXT.
013544     WRITE RPT-LINE FROM RL-SECTION-HDR
013546         AFTER ADVANCING 2 LINES.
013548
013580*    ONE GROUP BLOCK PER ENTRY IN THE SORTED GROUP TABLE.
013590     PERFORM 6310-WRITE-GROUP-LINE
013600         VARYING WS-GRP-IDX FROM 1 BY 1
013610         UNTIL WS-GRP-IDX > WS-GROUP-COUNT.
013620
013630
013640* ONE GROUP'S TOTAL LINE (MERCHANT NAME, TOTAL, TRANSACTION
013650* COUNT), FOLLOWED IMMEDIATELY BY A FULL SCAN OF THE DETAIL TABLE
013660* (6320) TO PRINT EVERY SOURCE ROW THAT BELONGS TO THIS GROUP.
013670* SCANNING THE WHOLE DETAIL TABLE ONCE PER GROUP IS O(GROUPS X
013680* DETAILS), WHICH THIS SHOP HAS ALWAYS ACCEPTED FOR A REPORT THAT
013690* RUNS ONCE A MONTH AGAINST ONE CUSTOMER'S STATEMENT.
013700 6310-WRITE-GROUP-LINE.
013702*    BOTH FIELDS ARE EDITED THROUGH THE SHARED WS-EDIT-WORK AREA
013704*    (CBLEXP01 WORKING-STORAGE) -- THE SAME SCRATCH FIELDS EVERY
013706*    OTHER PRINT LINE IN THE 6000 SERIES REUSES.
013710     MOVE WS-GRP-TOTAL(WS-GRP-IDX) TO WS-EDIT-AMOUNT.
013720     MOVE WS-GRP-SRC-COUNT(WS-GRP-IDX) TO WS-EDIT-COUNT.
013730
013740*    MERCHANT NAME, TOTAL, TRANSACTION COUNT -- ONE LINE PER
013750*    GROUP, STRUNG TOGETHER INTO THE SHARED RL-GENERIC LINE.
013760     STRING WS-GRP-DESC(WS-GRP-IDX) DELIMITED BY '  '
013770            '  TOTAL: '             DELIMITED BY SIZE
013780            WS-EDIT-AMOUNT          DELIMITED BY SIZE
013790            '  TRANSACTIONS: '      DELIMITED BY SIZE
013800            WS-EDIT-COUNT           DELIMITED BY SIZE
013810         INTO RL-GENERIC-TEXT.
013820     WRITE RPT-LINE FROM RL-GENERIC
013830         AFTER ADVANCING 1 LINE.
013840
013850*    FULL DETAIL-TABLE SCAN -- 6320 ITSELF DECIDES WHICH ENTRIES
013860*    BELONG TO THIS GROUP.
013870     PERFORM 6320-WRITE-GROUP-DETAIL
013880         VARYING WS-DET-IDX FROM 1 BY 1
013890         UNTIL WS-DET-IDX > WS-DETAIL-COUNT.
013900
013910
013920* PRINTS ONE DETAIL-TABLE ENTRY ONLY IF IT BELONGS TO THE GROUP
013930* 6310 IS CURRENTLY WRITING -- MATCHED BY DESCRIPTION, NOT
013940* SUBSCRIPT, SINCE 4000-SORT-GROUPS HAS ALREADY REORDERED THE
013950* GROUP TABLE BY THE TIME THIS RUNS (SEE THE CBLEXTB COMMENTARY
013960* ON WS-DETAIL-TABLE).
013970 6320-WRITE-GROUP-DETAIL.
013975*    A NO-MATCH FALLS STRAIGHT THROUGH WITHOUT AN ELSE CLAUSE --
013977*    6310'S VARYING LOOP SIMPLY MOVES ON TO THE NEXT DETAIL-TABLE
013979*    ENTRY, AS IF THIS PARAGRAPH HAD NEVER BEEN PERFORMED AT ALL.
013980     IF WS-DET-GROUP-DESC(WS-DET-IDX) = WS-GRP-DESC(WS-GRP-IDX)
013990*        INDENTED FOUR SPACES UNDER ITS GROUP'S TOTAL LINE --
014000*        DATE, DESCRIPTION, AMOUNT.
014010         MOVE WS-DET-AMOUNT(WS-DET-IDX) TO WS-EDIT-AMOUNT
014020         STRING '    '                      DELIMITED BY SIZE
014030                WS-DET-DATE(WS-DET-IDX)      DELIMITED BY SIZE
014040                '  '                         DELIMITED BY SIZE
014050                WS-DET-DESC(WS-DET-IDX)      DELIMITED BY '  '
014060                '  '                         DELIMITED BY SIZE
014070                WS-EDIT-AMOUNT               DELIMITED BY SIZE
014080             INTO RL-GENERIC-TEXT
014090         WRITE RPT-LINE FROM RL-GENERIC
014100             AFTER ADVANCING 1 LINE
014110     END-IF.
014120
014130
014140* THE "FILTERED-OUT RECORDS" SECTION -- TWO PASSES OVER THE SAME
014150* WS-FILTERED-TABLE, ONE FOR POSITIVE-AMOUNT EXCLUSIONS AND ONE
014160* FOR PATTERN-MATCH EXCLUSIONS, EACH UNDER ITS OWN SUB-HEADING.
014170* WS-CURRENT-REASON-SW IS SET ONCE BEFORE EACH PASS SO 6410 KNOWS
014180* WHICH REASON IT IS CURRENTLY PRINTING.
014190 6400-FILTERED-RECORDS.
014195*    THE MAIN SECTION HEADING, FOLLOWED BELOW BY TWO SUB-HEADINGS
014197*    (ONE PER PASS) PRINTED THROUGH THE SAME RL-SECTION-HDR AREA.
014200     MOVE 'FILTERED-OUT RECORDS' TO RL-SECTION-TEXT.
014210     WRITE RPT-LINE FROM RL-SECTION-HDR
014220         AFTER ADVANCING 2 LINES.
014230
014240*    FIRST PASS -- POSITIVE-AMOUNT EXCLUSIONS ONLY.
014250     MOVE 'P' TO WS-CURRENT-REASON-SW.
014260     MOVE '  POSITIVE AMOUNTS' TO RL-SECTION-TEXT.
014270     WRITE RPT-LINE FROM RL-SECTION-HDR
014280         AFTER ADVANCING 1 LINE.
014290     PERFORM 6410-WRITE-FILTERED-PASS THRU 6410-EXIT
014300         VARYING WS-FLT-IDX FROM 1 BY 1
014310         UNTIL WS-FLT-IDX > WS-FILTERED-COUNT.
014320
014330*    SECOND PASS -- PATTERN-MATCH EXCLUSIONS ONLY, SAME TABLE
014340*    WALKED AGAIN FROM THE TOP.
014350     MOVE 'T' TO WS-CURRENT-REASON-SW.
014360     MOVE '  PATTERN MATCHES' TO RL-SECTION-TEXT.
014370     WRITE RPT-LINE FROM RL-SECTION-HDR
014380         AFTER ADVANCING 1 LINE.
014390     PERFORM 6410-WRITE-FILTERED-PASS THRU 6410-EXIT
014400         VARYING WS-FLT-IDX FROM 1 BY 1
014410         UNTIL WS-FLT-IDX > WS-FILTERED-COUNT.
014420
014430
014440* WRITES ONE FILTERED-RECORD LINE IF THE ENTRY'S OWN REASON CODE
014450* (FLT-REASON-POSITIVE/FLT-REASON-PATTERN, SET BACK IN 3600-ADD-
014460* FILTERED-ENTRY) MATCHES WHICHEVER PASS 6400 IS CURRENTLY
014470* DRIVING (DOING-POSITIVE-PASS OR DOING-PATTERN-PASS) --
014480* OTHERWISE IT SKIPS THE ENTRY, SINCE THE SAME TABLE IS WALKED
014490* TWICE.  PER CBL-0258 THIS NOW TESTS BOTH SIDES' 88-LEVEL
014500* CONDITION-NAMES AGAINST EACH OTHER INSTEAD OF COMPARING THE RAW
014510* REASON-CODE BYTE TO THE RAW SWITCH VALUE -- SAME GO-TO-EXIT
014520* SHORT-CIRCUIT SHAPE AS 3410-PATTERN-TEST AND 3600-ADD-FILTERED-
014530* ENTRY ABOVE.
014540 6410-WRITE-FILTERED-PASS.
014550*    WRONG PASS FOR THIS ENTRY'S OWN REASON -- SKIP IT, THE OTHER
014560*    PASS WILL PRINT IT INSTEAD.
014570     IF DOING-POSITIVE-PASS
014580         IF NOT FLT-REASON-POSITIVE(WS-FLT-IDX)
014590             GO TO 6410-EXIT
014600         END-IF
014610     ELSE
014620         IF NOT FLT-REASON-PATTERN(WS-FLT-IDX)
014630             GO TO 6410-EXIT
014640         END-IF
014650     END-IF.
014660*    RIGHT PASS -- PRINT THE ENTRY: DATE, DESCRIPTION, AMOUNT.
014662*    THE REASON ITSELF IS NOT PRINTED ON THE LINE -- IT IS ALREADY
014664*    IMPLIED BY WHICH OF THE TWO SUB-HEADINGS THE LINE FALLS UNDER
014666*    SAME FOUR-SPACE INDENT AND THREE-COLUMN LAYOUT AS 6320-WRITE-
014668*    GROUP-DETAIL USES FOR THE PROCESSED-RECORDS DETAIL LINES.
014670     MOVE WS-FLT-AMOUNT(WS-FLT-IDX) TO WS-EDIT-AMOUNT.
014680     STRING '    '                      DELIMITED BY SIZE
014690            WS-FLT-DATE(WS-FLT-IDX)      DELIMITED BY SIZE
014700            '  '                         DELIMITED BY SIZE
014710            WS-FLT-DESC(WS-FLT-IDX)      DELIMITED BY '  '
014720            '  '                         DELIMITED BY SIZE
014730            WS-EDIT-AMOUNT               DELIMITED BY SIZE
014740         INTO RL-GENERIC-TEXT.
014750     WRITE RPT-LINE FROM RL-GENERIC
014760         AFTER ADVANCING 1 LINE.
014770
014780 6410-EXIT.
014790     EXIT.
014800
014810
014820* THE "STATISTICS" SECTION -- LARGEST EXPENSE GROUP (6510),
014830* MOST-COLLAPSED MERCHANT (6520), AVERAGE TRANSACTION, FILTER
014840* EFFICIENCY AND COLLAPSE EFFICIENCY.  THE LAST FOUR LINES WERE
014850* ADDED BY CBL-0162 AT AUDIT'S REQUEST, YEARS AFTER THE FIRST
014860* THREE SECTIONS OF THIS REPORT WERE WRITTEN -- EACH IS GUARDED
014870* BY ITS OWN ZERO-DENOMINATOR CHECK SO A STATEMENT WITH NO
014880* INCLUDED ROWS (EVERYTHING FILTERED OUT) DOESN'T DIVIDE BY ZERO.
014890 6500-STATISTICS.
014892*    THE FIFTH AND LAST REPORT SECTION -- FIVE DERIVED FIGURES
014893*    CALCULATED OFF THE GROUP/DETAIL TABLES NOW THAT EVERY ROW
014894*    HAS BEEN READ, CLASSIFIED, COLLAPSED, AND SORTED.  NONE OF
014895*    THESE NUMBERS ARE KEPT ANYWHERE PAST THE END OF THE RUN --
014896*    THEY EXIST ONLY TO BE WRITTEN ONTO THIS ONE REPORT SECTION.
014900     MOVE 'STATISTICS' TO RL-SECTION-TEXT.
014910     WRITE RPT-LINE FROM RL-SECTION-HDR
014920         AFTER ADVANCING 2 LINES.
014925*    EACH FIGURE BELOW IS WRAPPED IN ITS OWN IF -- A RUN WITH
014926*    ZERO GROUPS, OR ZERO INCLUDED ROWS, STILL PRINTS THE HEADING
014927*    ABOVE BUT SIMPLY OMITS WHICHEVER LINES DO NOT APPLY.
014930
014940*    LARGEST EXPENSE GROUP -- THE MOST-NEGATIVE WS-GRP-TOTAL,
014950*    SINCE EXPENSES ARE CARRIED AS NEGATIVE AMOUNTS (CBLEXWK).
014960     IF WS-GROUP-COUNT > ZERO
014970*        SEED THE CANDIDATE WITH GROUP 1 BEFORE SCANNING THE REST.
014980         MOVE 1 TO WS-RPT-LARGEST-IDX
014990         MOVE WS-GRP-TOTAL(1) TO WS-RPT-LARGEST-TOTAL
015000         PERFORM 6510-FIND-LARGEST
015010             VARYING WS-GRP-IDX FROM 2 BY 1
015020             UNTIL WS-GRP-IDX > WS-GROUP-COUNT
015030
015035*        STRING THE GROUP NAME AND ITS TOTAL INTO ONE FREE-FORM
015037*        TEXT LINE -- RL-GENERIC IS THE SAME CATCH-ALL REPORT-
015038*        LINE LAYOUT EVERY OTHER STATISTIC BELOW ALSO USES.
015040         MOVE WS-RPT-LARGEST-TOTAL TO WS-EDIT-AMOUNT
015050         STRING 'LARGEST EXPENSE GROUP - '    DELIMITED BY SIZE
015060                WS-GRP-DESC(WS-RPT-LARGEST-IDX)
015070                    DELIMITED BY '  '
015080                '  TOTAL: '                    DELIMITED BY SIZE
015090                WS-EDIT-AMOUNT                 DELIMITED BY SIZE
015100             INTO RL-GENERIC-TEXT
015110         WRITE RPT-LINE FROM RL-GENERIC
015120             AFTER ADVANCING 1 LINE
015130     END-IF.
015140
015150*    MOST-COLLAPSED GROUP -- THE MERCHANT WITH THE MOST SOURCE
015160*    TRANSACTIONS ROLLED INTO ONE LINE.  SKIPPED ENTIRELY IF NO
015170*    GROUP COLLAPSED MORE THAN A SINGLE TRANSACTION -- A "MOST-
015180*    COLLAPSED" LINE FOR A GROUP OF ONE WOULD JUST BE NOISE.
015182*    THE "MAX SO FAR" ACCUMULATOR IS RESET TO ZERO EVERY RUN --
015184*    6520-FIND-MOST-COLLAPSED ONLY EVER RAISES IT, NEVER LOWERS
015186*    IT, SO A STALE VALUE FROM A PRIOR PASS WOULD NEVER CLEAR.
015190     MOVE ZERO TO WS-RPT-MOST-COLL-MAX.
015200     PERFORM 6520-FIND-MOST-COLLAPSED
015210         VARYING WS-GRP-IDX FROM 1 BY 1
015220         UNTIL WS-GRP-IDX > WS-GROUP-COUNT.
015230
015240     IF WS-RPT-MOST-COLL-MAX > 1
015242*        WS-EDIT-COUNT IS THE ZZZ,ZZ9 EDIT FIELD SHARED WITH EVERY
015244*        OTHER COUNT PRINTED IN THE 6000 SERIES.
015250         MOVE WS-RPT-MOST-COLL-MAX TO WS-EDIT-COUNT
015260         STRING 'MOST-COLLAPSED GROUP - '    DELIMITED BY SIZE
015270                WS-GRP-DESC(WS-RPT-MOST-COLL-IDX)
015280                    DELIMITED BY '  '
015290                '  TRANSACTIONS: '             DELIMITED BY SIZE
015300                WS-EDIT-COUNT                  DELIMITED BY SIZE
015310             INTO RL-GENERIC-TEXT
015320         WRITE RPT-LINE FROM RL-GENERIC
015330             AFTER ADVANCING 1 LINE
015340     END-IF.
015350
015360*    AVERAGE TRANSACTION -- TOTAL EXPENSES OVER INCLUDED-ROW
015370*    COUNT, ROUNDED HALF-UP THE SAME AS EVERY OTHER DERIVED
015380*    FIGURE ON THIS REPORT.
015382*    GUARDED BY WS-INCLUDED-COUNT > ZERO SO A RUN WITH EVERY ROW
015384*    FILTERED OUT NEVER DIVIDES BY ZERO -- IT SIMPLY OMITS THIS
015386*    LINE RATHER THAN ABEND.
015390     IF WS-INCLUDED-COUNT > ZERO
015400         COMPUTE WS-RPT-AVERAGE ROUNDED =
015410             WS-RPT-TOTAL-EXPENSES / WS-INCLUDED-COUNT
015420         MOVE WS-RPT-AVERAGE TO WS-EDIT-AMOUNT
015430         STRING 'AVERAGE TRANSACTION - '  DELIMITED BY SIZE
015440                WS-EDIT-AMOUNT             DELIMITED BY SIZE
015450             INTO RL-GENERIC-TEXT
015460         WRITE RPT-LINE FROM RL-GENERIC
015470             AFTER ADVANCING 1 LINE
015480     END-IF.
015490
015500*    FILTER EFFICIENCY -- WHAT PERCENT OF EVERY ROW READ WAS
015510*    EXCLUDED, EITHER REASON COMBINED.
015512*    WS-EXCL-POS-COUNT AND WS-EXCL-PAT-COUNT ARE MAINTAINED UP
015514*    IN 3400-CLASSIFY-ROW/3600-ADD-FILTERED-ENTRY AS EACH ROW IS
015516*    CLASSIFIED -- NOTHING HERE RECOUNTS THE DETAIL TABLE.
015520     IF WS-TOTAL-ROW-COUNT > ZERO
015530         COMPUTE WS-RPT-EXCL-TOTAL =
015540             WS-EXCL-POS-COUNT + WS-EXCL-PAT-COUNT
015550         COMPUTE WS-RPT-FILTER-PCT ROUNDED =
015560             (WS-RPT-EXCL-TOTAL / WS-TOTAL-ROW-COUNT) * 100
015570         MOVE WS-RPT-FILTER-PCT TO WS-EDIT-PCT
015580         STRING 'FILTER EFFICIENCY - '  DELIMITED BY SIZE
015590                WS-EDIT-PCT              DELIMITED BY SIZE
015600                '%'                      DELIMITED BY SIZE
015610             INTO RL-GENERIC-TEXT
015620         WRITE RPT-LINE FROM RL-GENERIC
015630             AFTER ADVANCING 1 LINE
015640     END-IF.
015650
015660*    COLLAPSE EFFICIENCY -- WHAT PERCENT OF INCLUDED TRANSACTIONS
015670*    WERE ELIMINATED BY ROLLING THEM UP INTO A GROUP WITH AT
015680*    LEAST ONE OTHER TRANSACTION.
015682*    INCLUDED-COUNT MINUS GROUP-COUNT IS THE NUMBER OF ROWS THAT
015684*    DID NOT NEED A NEW REPORT LINE OF THEIR OWN BECAUSE AN
015686*    EARLIER ROW WITH THE SAME NORMALIZED NAME ALREADY HAD ONE.
015690     IF WS-INCLUDED-COUNT > ZERO
015700         COMPUTE WS-RPT-COLLAPSE-PCT ROUNDED =
015710             ((WS-INCLUDED-COUNT - WS-GROUP-COUNT)
015720                 / WS-INCLUDED-COUNT) * 100
015730         MOVE WS-RPT-COLLAPSE-PCT TO WS-EDIT-PCT
015740         STRING 'COLLAPSE EFFICIENCY - '  DELIMITED BY SIZE
015750                WS-EDIT-PCT                DELIMITED BY SIZE
015760                '%'                        DELIMITED BY SIZE
015770             INTO RL-GENERIC-TEXT
015780         WRITE RPT-LINE FROM RL-GENERIC
015790             AFTER ADVANCING 1 LINE
015800     END-IF.
015810
015820
015830* ONE GROUP'S COMPARE AGAINST THE CURRENT LARGEST-TOTAL CANDIDATE
015840* -- "LARGEST" MEANS MOST NEGATIVE, SINCE EXPENSES ARE NEGATIVE.
015850 6510-FIND-LARGEST.
015852*    A NEW LOW (MORE NEGATIVE) TOTAL REPLACES BOTH THE CANDIDATE
015854*    SUBSCRIPT AND THE CANDIDATE TOTAL TOGETHER.
015860     IF WS-GRP-TOTAL(WS-GRP-IDX) < WS-RPT-LARGEST-TOTAL
015870         MOVE WS-GRP-IDX TO WS-RPT-LARGEST-IDX
015880         MOVE WS-GRP-TOTAL(WS-GRP-IDX) TO WS-RPT-LARGEST-TOTAL
015890     END-IF.
015900
015910
015920* ONE GROUP'S COMPARE AGAINST THE CURRENT MOST-COLLAPSED
015930* CANDIDATE, BY SOURCE-TRANSACTION COUNT.
015940 6520-FIND-MOST-COLLAPSED.
015942*    STRICTLY GREATER-THAN -- ON A TIE THE EARLIER (LOWER-
015944*    SUBSCRIPT) GROUP KEEPS THE TITLE, SINCE IT WAS ALREADY
015946*    SORTED TO COME FIRST BY 4000-SORT-GROUPS.
015950     IF WS-GRP-SRC-COUNT(WS-GRP-IDX) > WS-RPT-MOST-COLL-MAX
015960         MOVE WS-GRP-IDX TO WS-RPT-MOST-COLL-IDX
015970         MOVE WS-GRP-SRC-COUNT(WS-GRP-IDX) TO WS-RPT-MOST-COLL-MAX
015980     END-IF.
015990
016000
016010* CLOSES THE REPORT FILE -- THE LAST OUTPUT FILE WRITTEN BY THE
016020* RUN.
016030 6900-REPORT-EXIT.
016040     CLOSE RPT-OUT.
016050
016060
016070*---------------------------------------------------------------
016080* 8000 SERIES - FINAL CLOSE
016090*---------------------------------------------------------------
016100* CLOSES THE MESSAGE FILE IF IT WAS EVER SUCCESSFULLY OPENED --
016110* GUARDED BY WS-MIME-STATUS RATHER THAN AN UNCONDITIONAL CLOSE
016120* SINCE AN EARLY-ABORTED RUN (1100 COULDN'T OPEN IT AT ALL) HAS
016130* NOTHING TO CLOSE HERE.  EVERY OTHER FILE IN THE RUN IS ALREADY
016140* CLOSED BY THE PARAGRAPH THAT FINISHED WITH IT (2900, 3900,
016150* 5000, 6900) BEFORE EXECUTION EVER REACHES THIS POINT.
016160 8000-CLOSING.
016170     IF WS-MIME-STATUS = '00'
016180         CLOSE MIME-IN
016190     END-IF.
016200
016210
016220*---------------------------------------------------------------
016230* 9000 SERIES - READ UTILITIES
016240*---------------------------------------------------------------
016250* ONE READ OF MIME-IN, SETTING THE EOF SWITCH ON END OF FILE --
016260* EVERY READER OF THE MESSAGE FILE (2110, 2210) GOES THROUGH
016270* THIS ONE PARAGRAPH RATHER THAN CODING ITS OWN READ STATEMENT.
016280 9000-READ-MIME.
016282*    NO NOT-AT-END CLAUSE NEEDED HERE -- EVERY CALLER ALREADY
016284*    HOLDS ITS OWN COPY OF WHATEVER FIELDS OF MIME-LINE IT NEEDS
016286*    BEFORE PERFORMING THE NEXT READ, UNLIKE 9020 BELOW.
016290     READ MIME-IN
016300         AT END
016310             MOVE 'Y' TO WS-MIME-EOF-SW.
016320
016330
016340* ONE READ OF FILT-IN, SAME PATTERN AS 9000 ABOVE -- NO NOT-AT-
016342* END CLAUSE NEEDED FOR THE SAME REASON.
016350 9010-READ-FILT.
016360     READ FILT-IN
016370         AT END
016380             MOVE 'Y' TO WS-FILT-EOF-SW.
016390
016400
016410* ONE READ OF CSV-WORK.  ON A GOOD READ THE LINE IS ALSO COPIED
016420* TO WS-CSV-LINE-COPY (CBLEXWK) SINCE 3110-SPLIT-CSV-LINE'S
016430* UNSTRING NEEDS A WORKING-STORAGE SOURCE, NOT AN FD RECORD --
016432* THIS IS THE ONE READER OF THE THREE THAT ACTUALLY NEEDS A
016434* NOT-AT-END CLAUSE OF ITS OWN.
016440 9020-READ-CSVWK.
016450     READ CSV-WORK
016460         AT END
016470             MOVE 'Y' TO WS-CSVWK-EOF-SW
016480         NOT AT END
016490             MOVE CSVWK-LINE TO WS-CSV-LINE-COPY.
016500
016510
016520*---------------------------------------------------------------
016530* 9300 SERIES - COLLAPSE TABLE MAINTENANCE
016540*---------------------------------------------------------------
016550* FINDS THE EXISTING GROUP FOR THE CURRENT ROW'S NORMALIZED
016560* DESCRIPTION, OR ADDS A NEW ONE IF NONE EXISTS YET.  AN EMPTY
016570* TABLE SKIPS THE SEARCH OUTRIGHT (SEARCH ON A ZERO-OCCURRENCE
016580* TABLE IS UNDEFINED ON THIS COMPILER) AND GOES STRAIGHT TO
016590* ADDING THE FIRST ENTRY.
016600 9300-FIND-OR-ADD-GROUP.
016610     SET WS-GRP-IDX TO 1.
016620*    NOTHING TO SEARCH ON THE VERY FIRST INCLUDED ROW OF THE RUN.
016630     IF WS-GROUP-COUNT = ZERO
016640         PERFORM 9310-ADD-NEW-GROUP
016650     ELSE
016660*        LINEAR SEARCH BY UPPER-CASED DESCRIPTION -- THE TABLE
016670*        IS STILL IN ARRIVAL ORDER AT THIS POINT, NOT YET SORTED
016680*        BY 4000-SORT-GROUPS, SO THE SEARCH STARTS AT ENTRY 1.
016690         SEARCH WS-GROUP-ENTRY
016700             AT END
016710                 PERFORM 9310-ADD-NEW-GROUP
016720             WHEN WS-GRP-DESC(WS-GRP-IDX) = WS-EXP-NORM-DESC
016730                 PERFORM 9320-UPDATE-GROUP
016740         END-SEARCH
016750     END-IF.
016760
016770
016780* ADDS A BRAND-NEW GROUP ENTRY FOR A MERCHANT NEVER SEEN BEFORE
016790* IN THIS RUN -- NAME, UPPER-CASED NAME (THE SEARCH KEY 9300 USES
016800* NEXT TIME), VALUE DATE, STARTING TOTAL (THIS ROW'S OWN AMOUNT)
016810* AND A SOURCE COUNT OF ONE.
016820 9310-ADD-NEW-GROUP.
016825*    WS-GROUP-COUNT IS THE TABLE'S HIGH-WATER MARK -- BUMPING IT
016827*    FIRST AND THEN SETTING THE WORKING SUBSCRIPT TO MATCH IS THE
016829*    SAME "GROW THE TABLE, THEN FILL THE NEW SLOT" SEQUENCE USED
016830     ADD 1 TO WS-GROUP-COUNT.
016833*    EVERY OTHER OCCURS TABLE IN THIS PROGRAM THAT GROWS ONE ENTRY
016835*    AT A TIME (WS-FILTERED-TABLE, WS-DETAIL-TABLE) FOLLOWS.
016840     SET WS-GRP-IDX TO WS-GROUP-COUNT.
016850     MOVE WS-EXP-NORM-DESC TO WS-GRP-DESC(WS-GRP-IDX).
016860*    THE UPPER-CASED COPY IS WHAT 9300'S SEARCH AND 4020'S SORT
016870*    COMPARE BOTH ACTUALLY KEY ON.
016880     MOVE WS-EXP-NORM-DESC TO WS-CASE-SRC.
016890     PERFORM 9500-UPPERCASE.
016900     MOVE WS-CASE-RESULT(1:60) TO WS-GRP-DESC-UPPER(WS-GRP-IDX).
016910     MOVE WS-EXP-VALUE-DATE TO WS-GRP-DATE(WS-GRP-IDX).
016920     MOVE WS-EXP-AMOUNT TO WS-GRP-TOTAL(WS-GRP-IDX).
016930     MOVE 1 TO WS-GRP-SRC-COUNT(WS-GRP-IDX).
016940
016950
016960* ROLLS ONE MORE TRANSACTION INTO A MERCHANT GROUP ALREADY ON
016970* FILE -- ADDS THE AMOUNT TO THE RUNNING TOTAL, KEEPS THE LATER
016980* OF THE GROUP'S OWN DATE AND THIS ROW'S DATE (AN ISO-FORMAT
016990* STRING COMPARE, WHICH CBL-0140 CONFIRMED SORTS CORRECTLY
017000* ACROSS A CENTURY BOUNDARY), AND BUMPS THE SOURCE COUNT.
017010 9320-UPDATE-GROUP.
017015*    WS-GRP-TOTAL CARRIES EXPENSES AS NEGATIVE AMOUNTS, SO ADDING
017017*    ANOTHER NEGATIVE ROW MAKES THE GROUP TOTAL MORE NEGATIVE --
017019*    THE SAME SIGN CONVENTION 6510-FIND-LARGEST RELIES ON LATER.
017020     ADD WS-EXP-AMOUNT TO WS-GRP-TOTAL(WS-GRP-IDX).
017030*    ISO YYYY-MM-DD TEXT COMPARES CORRECTLY AS A STRING COMPARE --
017040*    NO NEED TO CONVERT EITHER SIDE TO A NUMERIC DATE FIRST.
017050     IF WS-EXP-VALUE-DATE > WS-GRP-DATE(WS-GRP-IDX)
017060         MOVE WS-EXP-VALUE-DATE TO WS-GRP-DATE(WS-GRP-IDX)
017070     END-IF.
017080     ADD 1 TO WS-GRP-SRC-COUNT(WS-GRP-IDX).
017090
017100
017110*---------------------------------------------------------------
017120* 9400 SERIES - AMOUNT PARSE (NO NUMVAL ON THIS COMPILER)
017130*---------------------------------------------------------------
017140* TURNS THE RAW AMOUNT TEXT (E.G. "-45.90", "+120", "1,204.50"
017150* WOULD NOT PARSE -- THIS SHOP'S BANKS DO NOT THOUSANDS-SEPARATE
017160* THEIR EXPORTS) INTO WS-EXP-AMOUNT.  WS-EXP-AMOUNT IS PRE-
017170* ZEROED BEFORE ANYTHING ELSE HAPPENS SO THAT AN UNPARSABLE
017180* AMOUNT (GARBAGE TEXT, A STRAY CURRENCY SYMBOL) QUIETLY LANDS AS
017190* 0.00 RATHER THAN LEAVING A STALE VALUE FROM THE PREVIOUS ROW OR
017200* ABORTING THE RUN OVER ONE BAD CELL.  NO SIGN CHARACTER AT ALL
017210* DEFAULTS TO '+', SINCE MOST BANK EXPORTS NEVER SHOW A PLUS SIGN
017220* ON A POSITIVE AMOUNT.
017230 9400-PARSE-AMOUNT.
017240     MOVE ZERO TO WS-EXP-AMOUNT.
017250     MOVE WS-EXP-AMOUNT-TEXT TO WS-TRIM-SRC.
017260     PERFORM 9600-TRIM.
017270     MOVE WS-TRIM-RESULT(1:WS-TRIM-LEN) TO WS-AMT-RAW.
017280     MOVE WS-TRIM-LEN TO WS-AMT-LEN.
017290     MOVE 'N' TO WS-AMT-OK-SW.
017300
017310*    AN ALL-SPACES AMOUNT CELL LEAVES WS-AMT-LEN AT ZERO AND
017320*    SKIPS THE WHOLE PARSE -- WS-EXP-AMOUNT STAYS AT THE ZERO
017330*    MOVED ABOVE.
017340     IF WS-AMT-LEN > ZERO
017350*        A LEADING SIGN CHARACTER, IF PRESENT, IS PEELED OFF
017360*        BEFORE THE REST IS TREATED AS THE NUMERIC BODY.
017370         IF WS-AMT-RAW(1:1) = '+' OR WS-AMT-RAW(1:1) = '-'
017380             MOVE WS-AMT-RAW(1:1) TO WS-AMT-SIGN-CHAR
017390             MOVE WS-AMT-RAW(2:WS-AMT-LEN - 1) TO WS-AMT-BODY
017400         ELSE
017410*            NO SIGN CHARACTER AT ALL -- ASSUME POSITIVE, SINCE
017420*            MOST BANK EXPORTS NEVER PRINT A LEADING '+'.
017430             MOVE '+' TO WS-AMT-SIGN-CHAR
017440             MOVE WS-AMT-RAW(1:WS-AMT-LEN) TO WS-AMT-BODY
017450         END-IF
017460
017470*        SPLIT THE BODY ON THE DECIMAL POINT -- A BODY WITH NO
017480*        '.' AT ALL LEAVES WS-AMT-DEC-TEXT BLANK, WHICH 9410
017490*        TREATS AS A ZERO-LENGTH (AND THEREFORE SKIPPED) DECIMAL.
017500         MOVE SPACES TO WS-AMT-INT-TEXT WS-AMT-DEC-TEXT
017510         UNSTRING WS-AMT-BODY DELIMITED BY '.'
017520             INTO WS-AMT-INT-TEXT WS-AMT-DEC-TEXT
017530
017540         PERFORM 9410-VALIDATE-AMOUNT
017550     END-IF.
017560
017570*    ONLY A BODY THAT PASSED BOTH NUMERIC CHECKS IN 9410 IS
017580*    ACTUALLY APPLIED TO WS-EXP-AMOUNT -- OTHERWISE IT STAYS AT
017590*    THE PRE-ZEROED VALUE SET ABOVE.
017600     IF AMT-IS-OK
017610*        INTEGER PART PLUS DECIMAL-PART-OVER-100 GIVES THE
017620*        UNSIGNED MAGNITUDE -- THE SIGN IS APPLIED SEPARATELY
017630*        BELOW SINCE A NEGATIVE INTEGER PART WOULD ALSO FLIP THE
017640*        SIGN OF THE ADDED FRACTION, WHICH IS WRONG.
017650         COMPUTE WS-EXP-AMOUNT =
017660             WS-AMT-INT-NUM + (WS-AMT-DEC-NUM / 100)
017670         IF WS-AMT-SIGN-CHAR = '-'
017680             COMPUTE WS-EXP-AMOUNT = WS-EXP-AMOUNT * -1
017690         END-IF
017700     END-IF.
017710
017720
017730* CHECKS THAT THE INTEGER PART AND THE (OPTIONAL) DECIMAL PART OF
017740* THE AMOUNT ARE BOTH ALL-NUMERIC TEXT BEFORE TRUSTING THEM --
017750* THIS IS THIS SHOP'S HAND-ROLLED STAND-IN FOR NUMVAL, WHICH
017760* DOES NOT EXIST ON THIS COMPILER.  A ONE-DIGIT DECIMAL PART
017770* (".5") IS SCALED UP BY 10 SO "45.5" AND "45.50" PARSE TO THE
017780* SAME CENTS VALUE; A DECIMAL PART LONGER THAN TWO DIGITS IS NOT
017790* HANDLED (THIS SHOP'S BANKS NEVER EXPORT SUB-CENT AMOUNTS) AND
017800* A NON-NUMERIC DECIMAL PART FAILS THE WHOLE PARSE EVEN THOUGH
017810* THE INTEGER PART WAS GOOD.
017820 9410-VALIDATE-AMOUNT.
017830*    TRIM BOTH HALVES -- UNSTRING LEFT TRAILING BLANKS IN BOTH
017840*    TARGET FIELDS THAT THE LENGTH AND NUMERIC TESTS BELOW MUST
017850*    NOT COUNT.
017860     MOVE WS-AMT-INT-TEXT TO WS-TRIM-SRC.
017870     PERFORM 9600-TRIM.
017880     MOVE WS-TRIM-LEN TO WS-AMT-INT-LEN.
017890
017900     MOVE WS-AMT-DEC-TEXT TO WS-TRIM-SRC.
017910     PERFORM 9600-TRIM.
017920     MOVE WS-TRIM-LEN TO WS-AMT-DEC-LEN.
017930
017940     MOVE ZERO TO WS-AMT-INT-NUM.
017950     MOVE ZERO TO WS-AMT-DEC-NUM.
017960
017970*    THE INTEGER PART MUST BE PRESENT AND ALL-NUMERIC, OR THE
017980*    WHOLE PARSE FAILS -- THERE IS NO SUCH THING AS A VALID
017990*    AMOUNT WITH NO INTEGER PART ON THIS SHOP'S BANK EXPORTS.
018000     IF WS-AMT-INT-LEN > ZERO
018010             AND WS-AMT-INT-TEXT(1:WS-AMT-INT-LEN) IS NUMERIC
018020         MOVE WS-AMT-INT-TEXT(1:WS-AMT-INT-LEN) TO WS-AMT-INT-NUM
018030         MOVE 'Y' TO WS-AMT-OK-SW
018040*        THE DECIMAL PART IS OPTIONAL -- A BODY WITH NO '.' LEFT
018050*        WS-AMT-DEC-LEN AT ZERO AND SKIPS THIS BLOCK ENTIRELY,
018060*        LEAVING THE DECIMAL VALUE AT THE ZERO MOVED ABOVE.
018070         IF WS-AMT-DEC-LEN > ZERO
018080             IF WS-AMT-DEC-TEXT(1:WS-AMT-DEC-LEN) IS NUMERIC
018090*                ONE DIGIT (".5") IS SCALED UP BY 10 SO IT LANDS
018100*                IN THE SAME CENTS POSITION AS A TWO-DIGIT
018110*                DECIMAL -- ".5" AND ".50" BOTH BECOME 50 CENTS.
018120                 IF WS-AMT-DEC-LEN = 1
018130                     MOVE WS-AMT-DEC-TEXT(1:1) TO WS-AMT-DEC-NUM
018140                     COMPUTE WS-AMT-DEC-NUM = WS-AMT-DEC-NUM * 10
018150                 ELSE
018160*                    TWO (OR MORE, TRUNCATED) DIGITS -- TAKE THE
018170*                    FIRST TWO AS-IS.
018180                     MOVE WS-AMT-DEC-TEXT(1:2) TO WS-AMT-DEC-NUM
018190                 END-IF
018200             ELSE
018210*                A NON-NUMERIC DECIMAL PART (GARBAGE AFTER THE
018220*                DOT) FAILS THE WHOLE PARSE, EVEN THOUGH THE
018230*                INTEGER PART WAS GOOD -- BETTER A LOUD 0.00 THAN
018240*                A QUIETLY WRONG AMOUNT.
018250                 MOVE 'N' TO WS-AMT-OK-SW
018260             END-IF
018270         END-IF
018280     END-IF.
018290
018300
018310*---------------------------------------------------------------
018320* 9500 SERIES - UPPERCASE / TRIM / SUBSTRING UTILITIES
018330*---------------------------------------------------------------
018340* THIS SHOP HAS NO NUMVAL, UPPER-CASE OR TRIM FUNCTION SO THEY
018350* ARE WRITTEN OUT AS LITTLE PERFORMED PARAGRAPHS.  UPPER-CASES
018360* WS-CASE-SRC INTO WS-CASE-RESULT VIA AN INSPECT CONVERTING --
018370* BOTH FIELDS ARE SHARED SCRATCH, OVERWRITTEN BY WHICHEVER
018380* PARAGRAPH CALLS THIS NEXT.
018390 9500-UPPERCASE.
018392*    WS-LOWER-ALPHA/WS-UPPER-ALPHA (CBLEXWK) ARE THE TWO 26-
018394*    CHARACTER ALPHABETS INSPECT CONVERTS LETTER BY LETTER --
018396*    NON-ALPHA CHARACTERS IN WS-CASE-RESULT ARE LEFT ALONE.
018400     MOVE WS-CASE-SRC TO WS-CASE-RESULT.
018410     INSPECT WS-CASE-RESULT
018420         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
018430
018440
018450* TRIMS LEADING AND TRAILING SPACES OFF WS-TRIM-SRC INTO WS-TRIM-
018460* RESULT, RETURNING THE TRIMMED LENGTH IN WS-TRIM-LEN.  AN ALL-
018470* SPACES SOURCE LEAVES WS-TRIM-START AT ZERO AND 9620 IS SKIPPED
018480* ENTIRELY, LEAVING WS-TRIM-LEN AT THE ZERO IT WAS INITIALIZED TO.
018490 9600-TRIM.
018492*    ZEROED FIRST SO AN ALL-SPACES SOURCE LEAVES WS-TRIM-LEN AT
018494*    ZERO AND WS-TRIM-RESULT BLANK RATHER THAN STALE FROM THE
018496*    PRIOR CALL -- THIS PARAGRAPH IS SHARED ACROSS THE WHOLE
018498*    PROGRAM, SO NOTHING MAY CARRY OVER BETWEEN CALLERS.
018500     MOVE ZERO TO WS-TRIM-LEN.
018510     MOVE SPACES TO WS-TRIM-RESULT.
018520     PERFORM 9610-FIND-TRIM-START.
018530
018540*    SKIP THE BACKWARD SCAN ENTIRELY ON AN ALL-SPACES SOURCE --
018550*    THERE IS NOTHING TO TRIM TO.
018560     IF WS-TRIM-START > ZERO
018570         PERFORM 9620-FIND-TRIM-END
018580     END-IF.
018590
018600
018610* SCANS WS-TRIM-SRC FORWARD FOR THE FIRST NON-SPACE CHARACTER.
018620 9610-FIND-TRIM-START.
018630     MOVE ZERO TO WS-TRIM-START.
018640*    STOPS EARLY THE MOMENT A NON-SPACE CHARACTER IS FOUND --
018650*    WS-TRIM-START NOT = ZERO IS THE SIGNAL 9611 SETS.
018655*    THE 200-BYTE LIMIT MATCHES WS-TRIM-SRC'S OWN PIC X(200)
018657*    WIDTH -- SEE THE BANNER BELOW FOR WHY IT IS 200, NOT 80.
018660     PERFORM 9611-SCAN-FORWARD
018670         VARYING WS-TRIM-SUB FROM 1 BY 1
018680         UNTIL WS-TRIM-SUB > 200 OR WS-TRIM-START NOT = ZERO.
018690
018700
018710* ONE FORWARD-SCAN POSITION'S TEST.
018720 9611-SCAN-FORWARD.
018725*    NO ELSE -- LEAVING WS-TRIM-START AT ZERO IS WHAT TELLS THE
018727*    VARYING LOOP IN 9610 TO KEEP SCANNING FORWARD.
018730     IF WS-TRIM-SRC(WS-TRIM-SUB:1) NOT = SPACE
018740         MOVE WS-TRIM-SUB TO WS-TRIM-START
018750     END-IF.
018760
018770
018780* SCANS BACKWARD FROM THE END OF THE 200-BYTE SOURCE FOR THE LAST
018790* NON-SPACE CHARACTER, THEN COMPUTES THE TRIMMED LENGTH AND MOVES
018800* THE TRIMMED TEXT INTO WS-TRIM-RESULT.  WIDENED FROM 80 TO 200
018810* BY CBL-0256 TO MATCH MIME-LINE/CSVWK-LINE SO AN UNWRAPPED LINE
018820* OVER 80 CHARACTERS NO LONGER LOST ITS TAIL.
018830 9620-FIND-TRIM-END.
018840     MOVE WS-TRIM-START TO WS-TRIM-LEN.
018850*    SCAN BACKWARD FROM THE FAR END OF THE 200-BYTE BUFFER --
018860*    STOPS AT THE FIRST NON-SPACE CHARACTER OR AT WS-TRIM-START
018870*    ITSELF, WHICHEVER COMES FIRST.
018880     PERFORM 9621-SCAN-BACKWARD
018890         VARYING WS-TRIM-SUB FROM 200 BY -1
018900         UNTIL WS-TRIM-SUB < WS-TRIM-START
018910             OR WS-TRIM-SRC(WS-TRIM-SUB:1) NOT = SPACE.
018920*    THE TRIMMED LENGTH IS SIMPLY THE DISTANCE BETWEEN THE TWO
018930*    SCAN POSITIONS, INCLUSIVE.
018940     COMPUTE WS-TRIM-LEN = WS-TRIM-SUB - WS-TRIM-START + 1.
018950     MOVE WS-TRIM-SRC(WS-TRIM-START:WS-TRIM-LEN)
018960         TO WS-TRIM-RESULT(1:WS-TRIM-LEN).
018970
018980
018990* ONE BACKWARD-SCAN POSITION -- THE VARYING/UNTIL CLAUSE ON 9620
019000* DOES THE ACTUAL TEST, SO THIS PARAGRAPH HAS NOTHING LEFT TO DO
019010* BUT FALL THROUGH.
019020 9621-SCAN-BACKWARD.
019030     CONTINUE.
019040
019050
019060*---------------------------------------------------------------
019070* 9700 SERIES - MERCHANT DESCRIPTION NORMALIZATION
019080*---------------------------------------------------------------
019090* TRIMS THE RAW DESCRIPTION AS THE DEFAULT NORMALIZED NAME, THEN
019100* WALKS WS-NORM-ENTRY (CBLEXTB) IN TABLE ORDER LOOKING FOR A
019110* SUBSTRING MATCH -- THE FIRST PATTERN THE UPPER-CASED
019120* DESCRIPTION CONTAINS WINS AND REPLACES THE DEFAULT WITH THE
019130* TABLE'S CANONICAL MERCHANT NAME.  A DESCRIPTION THAT MATCHES NO
019140* PATTERN AT ALL KEEPS ITS OWN TRIMMED TEXT AS THE GROUP NAME.
019150 9700-NORMALIZE-DESC.
019160*    THE DEFAULT -- THE ROW'S OWN TRIMMED DESCRIPTION, USED IF NO
019170*    TABLE PATTERN MATCHES BELOW.  SET FIRST SO A DESCRIPTION
019172*    THAT MATCHES NOTHING IN WS-NORM-ENTRY STILL GETS A SENSIBLE
019174*    GROUP NAME -- ITS OWN TEXT, NOT AN EMPTY OR GARBAGE VALUE.
019180     MOVE WS-EXP-DESC TO WS-TRIM-SRC.
019190     PERFORM 9600-TRIM.
019200     MOVE WS-TRIM-RESULT(1:WS-TRIM-LEN) TO WS-EXP-NORM-DESC.
019210
019220     MOVE WS-EXP-DESC-UPPER TO WS-SUBSTR-TEXT.
019230     MOVE ZERO TO WS-SUBSCRIPT-1.
019240     MOVE 'N' TO WS-SUBSTR-FOUND-SW.
019250
019260*    WALK THE 16-ENTRY NORMALIZATION TABLE IN ORDER, STOPPING AT
019270*    THE FIRST MATCH -- TABLE ORDER IS SIGNIFICANT WHEN TWO
019280*    PATTERNS COULD BOTH MATCH THE SAME DESCRIPTION.
019290     PERFORM 9710-NORM-TEST
019300         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
019310         UNTIL WS-SUBSCRIPT-1 > 16 OR SUBSTR-FOUND.
019320
019330
019340* ONE NORMALIZATION-TABLE ENTRY'S SUBSTRING TEST -- ON A MATCH,
019350* REPLACES THE WORKING NORMALIZED DESCRIPTION WITH THE TABLE'S
019360* CANONICAL NAME FOR THAT MERCHANT.
019370 9710-NORM-TEST.
019375*    THE UPPER-CASED DESCRIPTION WAS ALREADY BUILT ONCE BACK IN
019377*    3300-BUILD-EXPENSE-REC -- NOT RE-UPPER-CASED HERE, JUST
019379*    MOVED INTO THE SHARED SUBSTRING-TEST FIELDS.
019380     MOVE WS-EXP-DESC-UPPER TO WS-SUBSTR-TEXT.
019390     MOVE WS-NORM-PATTERN(WS-SUBSCRIPT-1) TO WS-SUBSTR-PATTERN.
019400     PERFORM 9800-CONTAINS.
019410*    A MATCH OVERRIDES THE TRIMMED-DESCRIPTION DEFAULT SET BY
019420*    9700 WITH THE TABLE'S CANONICAL MERCHANT NAME.
019430     IF SUBSTR-FOUND
019440         MOVE WS-NORM-CANON(WS-SUBSCRIPT-1) TO WS-EXP-NORM-DESC
019450     END-IF.
019460
019470
019480*---------------------------------------------------------------
019490* 9800 SERIES - SUBSTRING CONTAINMENT TEST
019500*---------------------------------------------------------------
019510* TESTS WHETHER WS-SUBSTR-PATTERN APPEARS ANYWHERE INSIDE WS-
019520* SUBSTR-TEXT (BOTH CBLEXWK SCRATCH FIELDS) -- THIS SHOP'S STAND-
019530* IN FOR AN INSTR/CONTAINS FUNCTION, USED BY BOTH THE FILTER-
019540* PATTERN TEST (3410) AND THE MERCHANT-NAME TEST (9710).  A ZERO-
019550* LENGTH PATTERN OR A PATTERN LONGER THAN THE TEXT ITSELF CANNOT
019560* POSSIBLY MATCH AND SKIPS THE SCAN ENTIRELY.
019570 9800-CONTAINS.
019575*    BOTH SIDES ARE TRIMMED BEFORE THE SCAN -- A PATTERN OR TEXT
019577*    CARRYING TRAILING BLANKS FROM ITS FIXED-WIDTH FIELD WOULD
019579*    OTHERWISE THROW OFF THE LENGTH COMPARE BELOW.
019580     MOVE WS-SUBSTR-TEXT TO WS-TRIM-SRC.
019590     PERFORM 9600-TRIM.
019600     MOVE WS-TRIM-LEN TO WS-SUBSTR-TEXT-LEN.
019610
019620     MOVE WS-SUBSTR-PATTERN TO WS-TRIM-SRC.
019630     PERFORM 9600-TRIM.
019640     MOVE WS-TRIM-LEN TO WS-SUBSTR-PAT-LEN.
019650
019660     MOVE 'N' TO WS-SUBSTR-FOUND-SW.
019670
019680*    A ZERO-LENGTH PATTERN MATCHES NOTHING, AND A PATTERN LONGER
019690*    THAN THE TEXT CANNOT POSSIBLY FIT ANYWHERE INSIDE IT -- BOTH
019700*    SKIP THE SCAN RATHER THAN LET THE VARYING CLAUSE BELOW TRY
019710*    AN OUT-OF-RANGE STARTING POSITION.
019720     IF WS-SUBSTR-PAT-LEN > ZERO
019730             AND WS-SUBSTR-PAT-LEN <= WS-SUBSTR-TEXT-LEN
019740*        TRY EVERY STARTING POSITION WHERE THE PATTERN COULD
019750*        STILL FIT, STOPPING THE MOMENT ONE MATCHES.
019760         PERFORM 9810-SCAN-FOR-PATTERN
019770             VARYING WS-SUBSTR-POS FROM 1 BY 1
019780             UNTIL WS-SUBSTR-POS >
019790                     WS-SUBSTR-TEXT-LEN - WS-SUBSTR-PAT-LEN + 1
019800                 OR SUBSTR-FOUND
019810     END-IF.
019820
019830
019840* ONE STARTING-POSITION COMPARE OF THE PATTERN AGAINST THE TEXT.
019842* PERFORMED BY 9800 ONCE PER CANDIDATE POSITION, STOPPING AT THE
019844* FIRST MATCH -- A DELIBERATELY NAIVE SCAN (NO KMP OR BOYER-
019846* MOORE SKIP TABLE) SINCE PATTERNS AND TEXT ARE BOTH SHORT.
019850 9810-SCAN-FOR-PATTERN.
019855*    NO ELSE CLAUSE -- A NON-MATCH AT THIS POSITION LEAVES THE
019857*    SWITCH ALONE AND THE VARYING LOOP SIMPLY ADVANCES ONWARD.
019860     IF WS-SUBSTR-TEXT(WS-SUBSTR-POS:WS-SUBSTR-PAT-LEN)
019870             = WS-SUBSTR-PATTERN(1:WS-SUBSTR-PAT-LEN)
019875*        FOUND -- THE VARYING LOOP IN 9800 STOPS ON THIS SWITCH.
019880         MOVE 'Y' TO WS-SUBSTR-FOUND-SW
019890     END-IF.
