000010****************************************************************
000020*  CBLEXTB  --  TABLE LAYOUTS                                  *
000030*  EXPENSE STATEMENT CONSOLIDATION BATCH  (CBLEXP01)           *
000040*  FILTER PATTERNS, MERCHANT NORMALIZATION TABLE, THE          *
000050*  IN-MEMORY GROUP/DETAIL/FILTERED TABLES BUILT WHILE THE      *
000060*  STATEMENT IS READ, AND THE BASE64/PRINTABLE-ASCII DECODE    *
000070*  TABLES USED TO PULL THE CSV OUT OF THE E-MAILED STATEMENT.  *
000080****************************************************************
000090*    DATE      BY     REQUEST    DESCRIPTION
000100*  --------   -----   --------   --------------------------------
000110*  03/11/86    AJL    CBL-0017   ORIGINAL FILTER-PATTERN TABLE.
000120*  04/30/91    AJL    CBL-0061   ADDED MERCHANT NAME TABLE, BUILT
000130*                                THE SAME WAY AS THE COBANL2C
000140*                                PARK-PRICE TABLE (FILLER ARRAY
000150*                                REDEFINED AS AN OCCURS TABLE).
000160*  09/02/96    AJL    CBL-0104   ADDED THE BASE64 ALPHABET AND
000170*                                PRINTABLE-ASCII TABLES FOR THE
000180*                                NEW MIME E-MAIL STATEMENT FEED.
000190*  12/18/98    RDP    CBL-0139   Y2K -- NO DATE FIELDS IN THIS
000200*                                MEMBER, REVIEWED ONLY.
000210*  03/22/15    MTK    CBL-0214   MERCHANT TABLE EXPANDED FOR
000220*                                ON-LINE MERCHANTS -- PAYSTACK,
000230*                                TAKEALOT, PAYFAST, VITALITY.
000235*  03/10/25    SKP    CBL-0258   FATTENED UP THE COMMENTS IN
000236*                                THIS MEMBER TO MATCH THE AUDIT
000237*                                REVIEW'S DOCUMENTATION STANDARD
000238*                                -- NO TABLE LAYOUTS CHANGED.
000240****************************************************************
000250
000260* ----------------------------------------------------------- *
000270*  TABLE OCCURRENCE COUNTERS -- MUST PRECEDE THE TABLES THAT  *
000280*  DEPEND ON THEM.                                            *
000290* ----------------------------------------------------------- *
000291* ONE COUNTER PER OCCURS-DEPENDING-ON TABLE BELOW, PLUS A FEW
000292* RUNNING TOTALS THAT FEED THE SUMMARY AND STATISTICS REPORT
000293* SECTIONS (6200-SUMMARY, 6500-STATISTICS) DIRECTLY -- THEY
000294* ARE UPDATED INLINE AS EACH ROW IS CLASSIFIED, NOT RE-
000295* COMPUTED AT REPORT TIME.
000300 01  WS-TABLE-COUNTERS.
000301*    HOW MANY PATTERNS 1400-LOAD-FILTER-FILE LOADED.
000310     05  WS-FILTER-COUNT         PIC 9(03)   COMP VALUE ZERO.
000311*    HOW MANY DISTINCT MERCHANT GROUPS EXIST SO FAR.
000320     05  WS-GROUP-COUNT          PIC 9(03)   COMP VALUE ZERO.
000321*    HOW MANY INCLUDED SOURCE TRANSACTIONS HAVE BEEN POSTED.
000330     05  WS-DETAIL-COUNT         PIC 9(04)   COMP VALUE ZERO.
000331*    HOW MANY EXCLUDED ROWS ARE SITTING IN WS-FILTERED-TABLE.
000340     05  WS-FILTERED-COUNT       PIC 9(04)   COMP VALUE ZERO.
000341*    TOTAL DATA ROWS READ, INCLUDED OR NOT -- THE REPORT'S
000342*    "TOTAL PROCESSED" LINE.
000350     05  WS-TOTAL-ROW-COUNT      PIC 9(04)   COMP VALUE ZERO.
000351*    ROWS THAT SURVIVED BOTH FILTERS AND WERE COLLAPSED.
000360     05  WS-INCLUDED-COUNT       PIC 9(04)   COMP VALUE ZERO.
000361*    ROWS EXCLUDED AS A POSITIVE AMOUNT (REFUND/CREDIT).
000370     05  WS-EXCL-POS-COUNT       PIC 9(04)   COMP VALUE ZERO.
000371*    ROWS EXCLUDED BECAUSE THE DESCRIPTION MATCHED A FILTER
000372*    PATTERN -- CHECKED BEFORE THE POSITIVE-AMOUNT RULE.
000380     05  WS-EXCL-PAT-COUNT       PIC 9(04)   COMP VALUE ZERO.
000390     05  FILLER                  PIC X(04)   VALUE SPACES.
000400
000410* ----------------------------------------------------------- *
000420*  FILTER PATTERNS LOADED FROM FILTER-CONFIG.TXT              *
000430* ----------------------------------------------------------- *
000431* VARIABLE-LENGTH TABLE -- THE FILTER FILE IS OPTIONAL (CBL-
000432* 0251), SO WS-FILTER-COUNT MAY LEGITIMATELY STAY AT ZERO AND
000433* EVERY ROW FALLS THROUGH 3410-PATTERN-TEST UNMATCHED.
000440 01  WS-FILTER-TABLE.
000450     05  WS-FILTER-ENTRY OCCURS 1 TO 200 TIMES
000460             DEPENDING ON WS-FILTER-COUNT
000470             INDEXED BY WS-FIL-IDX.
000480         10  WS-FILTER-PATTERN   PIC X(40).
000490
000500* ----------------------------------------------------------- *
000510*  MERCHANT NORMALIZATION TABLE -- BUILT THE COBANL2C WAY,    *
000520*  A FILLER ARRAY OF LITERALS REDEFINED AS AN OCCURS TABLE    *
000530*  SO THE PAIRS PRINT OUT IN THE SAME ORDER THEY ARE SEARCHED.*
000540*  FIRST PATTERN THAT THE UPPER-CASED DESCRIPTION CONTAINS    *
000550*  WINS -- EMPACT IS CHECKED AHEAD OF AMAZON ON PURPOSE.      *
000560* ----------------------------------------------------------- *
000561* 16 PATTERN/CANONICAL-NAME PAIRS, ONE FILLER PER HALF --
000562* 9700-NORMALIZE-DESC WALKS WS-NORM-ENTRY IN TABLE ORDER (NOT
000563* ALPHABETICAL) AND TAKES THE FIRST SUBSTRING HIT, WHICH IS
000564* WHY "EMPACT AMAZON" CHARGES MUST BE LISTED BEFORE PLAIN
000565* "AMAZON" -- SWAPPING THE ORDER WOULD MIS-GROUP THEM.
000570 01  WS-NORM-ARRAY.
000580     05  FILLER   PIC X(25)   VALUE 'UBER'.
000590     05  FILLER   PIC X(25)   VALUE 'Uber'.
000600     05  FILLER   PIC X(25)   VALUE 'WOOLWORTHS'.
000610     05  FILLER   PIC X(25)   VALUE 'Woolworths'.
000620     05  FILLER   PIC X(25)   VALUE 'EMPACT'.
000630     05  FILLER   PIC X(25)   VALUE 'Empact Amazon'.
000640     05  FILLER   PIC X(25)   VALUE 'AMAZON'.
000650     05  FILLER   PIC X(25)   VALUE 'Amazon'.
000660     05  FILLER   PIC X(25)   VALUE 'APPLE.COM'.
000670     05  FILLER   PIC X(25)   VALUE 'Apple'.
000680     05  FILLER   PIC X(25)   VALUE 'ITUNES'.
000690     05  FILLER   PIC X(25)   VALUE 'Apple'.
000700     05  FILLER   PIC X(25)   VALUE 'STEAM'.
000710     05  FILLER   PIC X(25)   VALUE 'Steam'.
000720     05  FILLER   PIC X(25)   VALUE 'NINTENDO'.
000730     05  FILLER   PIC X(25)   VALUE 'Nintendo'.
000740     05  FILLER   PIC X(25)   VALUE 'GOOGLE'.
000750     05  FILLER   PIC X(25)   VALUE 'Google'.
000760     05  FILLER   PIC X(25)   VALUE 'PAYSTACK'.
000770     05  FILLER   PIC X(25)   VALUE 'PayStack'.
000780     05  FILLER   PIC X(25)   VALUE 'CHECKERS'.
000790     05  FILLER   PIC X(25)   VALUE 'Checkers'.
000800     05  FILLER   PIC X(25)   VALUE 'TAKEALO'.
000810     05  FILLER   PIC X(25)   VALUE 'TakeALot'.
000820     05  FILLER   PIC X(25)   VALUE 'DISCOVERY CARD PAYMENT'.
000830     05  FILLER   PIC X(25)   VALUE 'Discovery Card Payment'.
000840     05  FILLER   PIC X(25)   VALUE 'MONTHLY ACCOUNT FEE'.
000850     05  FILLER   PIC X(25)   VALUE 'Monthly Account Fee'.
000860     05  FILLER   PIC X(25)   VALUE 'VITALITY'.
000870     05  FILLER   PIC X(25)   VALUE 'Vitality'.
000880     05  FILLER   PIC X(25)   VALUE 'PAYFAST'.
000890     05  FILLER   PIC X(25)   VALUE 'PayFast'.
000891* REDEFINITION TURNS THE 16 FILLER PAIRS ABOVE INTO A PROPER
000892* OCCURS TABLE -- PATTERN IN WS-NORM-PATTERN, CANONICAL NAME
000893* TO COLLAPSE IT TO IN WS-NORM-CANON.
000900 01  WS-NORM-TABLE REDEFINES WS-NORM-ARRAY.
000910     05  WS-NORM-ENTRY OCCURS 16 TIMES.
000920         10  WS-NORM-PATTERN     PIC X(25).
000930         10  WS-NORM-CANON       PIC X(25).
000940
000950* ----------------------------------------------------------- *
000960*  INCLUDED ROWS, COLLAPSED BY NORMALIZED DESCRIPTION         *
000970* ----------------------------------------------------------- *
000971* ONE ENTRY PER DISTINCT MERCHANT -- 9300-FIND-OR-ADD-GROUP
000972* SEARCHES THIS TABLE BY WS-GRP-DESC-UPPER BEFORE ADDING A
000973* NEW ENTRY, SO GROUPS ACCUMULATE RATHER THAN DUPLICATE.
000980 01  WS-GROUP-TABLE.
000990     05  WS-GROUP-ENTRY OCCURS 1 TO 500 TIMES
001000             DEPENDING ON WS-GROUP-COUNT
001010             INDEXED BY WS-GRP-IDX.
001011*    CANONICAL MERCHANT NAME AS IT WILL PRINT.
001020         10  WS-GRP-DESC         PIC X(60).
001021*    SAME, UPPER-CASED -- THE SEARCH KEY.
001030         10  WS-GRP-DESC-UPPER   PIC X(60).
001031*    MOST RECENT VALUE DATE SEEN FOR THIS MERCHANT (9320-
001032*    UPDATE-GROUP KEEPS THE LATER OF THE TWO ON EVERY POST).
001040         10  WS-GRP-DATE         PIC X(10).
001041*    RUNNING SUM OF ALL INCLUDED AMOUNTS FOR THIS MERCHANT.
001050         10  WS-GRP-TOTAL        PIC S9(7)V99.
001051*    HOW MANY SOURCE TRANSACTIONS FEED THIS GROUP -- DRIVES
001052*    THE "MOST-COLLAPSED MERCHANT" STATISTIC.
001060         10  WS-GRP-SRC-COUNT    PIC 9(04)   COMP.
001070
001080* ----------------------------------------------------------- *
001090*  SOURCE TRANSACTIONS BEHIND EACH GROUP -- CARRIES THE       *
001100*  GROUP'S TABLE POSITION AT THE TIME IT WAS POSTED SO THE    *
001110*  REPORT CAN FIND ITS OWN DETAIL AFTER THE GROUPS ARE        *
001120*  RE-SORTED INTO DESCRIPTION ORDER.                          *
001130* ----------------------------------------------------------- *
001131* ONE ENTRY PER INCLUDED SOURCE ROW (NOT PER GROUP) -- 6320-
001132* WRITE-GROUP-DETAIL RE-MATCHES EACH ENTRY TO ITS GROUP BY
001133* WS-DET-GROUP-DESC RATHER THAN BY SUBSCRIPT, SINCE 4000-SORT-
001134* GROUPS REORDERS THE GROUP TABLE AFTER THIS TABLE IS BUILT.
001140 01  WS-DETAIL-TABLE.
001150     05  WS-DETAIL-ENTRY OCCURS 1 TO 3000 TIMES
001160             DEPENDING ON WS-DETAIL-COUNT
001170             INDEXED BY WS-DET-IDX.
001171*    THE CANONICAL GROUP NAME THIS ROW BELONGS TO.
001180         10  WS-DET-GROUP-DESC   PIC X(60).
001181*    THE SOURCE ROW'S OWN VALUE DATE AND DESCRIPTION AND
001182*    AMOUNT -- PRINTED VERBATIM UNDER THE GROUP ON THE REPORT.
001190         10  WS-DET-DATE         PIC X(10).
001200         10  WS-DET-DESC         PIC X(60).
001210         10  WS-DET-AMOUNT       PIC S9(7)V99.
001220
001230* ----------------------------------------------------------- *
001240*  EXCLUDED ROWS, KEPT FOR THE FILTERED-RECORD REPORT SECTION *
001250* ----------------------------------------------------------- *
001251* ONE ENTRY PER EXCLUDED ROW, REGARDLESS OF WHICH RULE
001252* EXCLUDED IT -- 6400-FILTERED-RECORDS WALKS THIS TABLE TWICE,
001253* ONCE PER REASON CODE, RATHER THAN KEEPING TWO TABLES.
001260 01  WS-FILTERED-TABLE.
001270     05  WS-FILTERED-ENTRY OCCURS 1 TO 3000 TIMES
001280             DEPENDING ON WS-FILTERED-COUNT
001290             INDEXED BY WS-FLT-IDX.
001300         10  WS-FLT-DATE         PIC X(10).
001310         10  WS-FLT-DESC         PIC X(60).
001320         10  WS-FLT-AMOUNT       PIC S9(7)V99.
001321*    WHY THIS ROW WAS EXCLUDED -- SET BY 3600-ADD-FILTERED-
001322*    ENTRY FROM WS-EXP-STATUS, READ BACK BY 6410-WRITE-
001323*    FILTERED-PASS SO EACH REPORT PASS SHOWS ONLY ITS OWN KIND.
001330         10  WS-FLT-REASON-CD    PIC X.
001340             88  FLT-REASON-POSITIVE  VALUE 'P'.
001350             88  FLT-REASON-PATTERN   VALUE 'T'.
001360
001370* ----------------------------------------------------------- *
001380*  PRINTABLE-ASCII TRANSLATE TABLE -- SPACE THRU TILDE,       *
001390*  REDEFINED AS A 95-WAY OCCURS TABLE SO A DECODED BASE64     *
001400*  BYTE VALUE (32-126) CAN BE TURNED BACK INTO ITS CHARACTER  *
001410*  BY SUBSCRIPT (BYTE-VALUE MINUS 31) WITHOUT BIT OPERATIONS, *
001420*  WHICH THIS COMPILER DOES NOT SUPPORT.                      *
001430* ----------------------------------------------------------- *
001431* 2600-EMIT-BYTE IS THE ONLY READER -- IT ADDS 1 TO THE
001432* DECODED BYTE VALUE (SINCE THE TABLE IS 1-ORIGIN) AND MOVES
001433* WS-PRINTABLE-CHAR(WS-B64-BYTE-OUT + 1) TO THE OUTPUT LINE.
001440 01  WS-PRINTABLE-ASCII.
001450     05  FILLER  PIC X(95)   VALUE
001460         ' !"#$%&''()*+,-./0123456789:;<=>?@ABCDEFGHIJK
001470-        'LMNOPQRSTUVWXYZ[\]^_`abcdefghijklmnopqrstuvwxyz{|}~'.
001480 01  WS-PRINTABLE-TABLE REDEFINES WS-PRINTABLE-ASCII.
001490     05  WS-PRINTABLE-CHAR   PIC X(1)    OCCURS 95 TIMES.
001500
001510* ----------------------------------------------------------- *
001520*  BASE64 DECODE WORK AREA                                    *
001530* ----------------------------------------------------------- *
001531* ONE QUAD (4 BASE64 CHARACTERS) IN, UP TO 3 DECODED BYTES
001532* OUT -- 2510-DECODE-QUAD AND 2520-FIND-B64-INDEX ARE THE
001533* ONLY PARAGRAPHS THAT TOUCH THIS GROUP.
001540 01  WS-B64-WORK.
001541*    THE 64-CHARACTER BASE64 ALPHABET, SEARCHED BY 2520-FIND-
001542*    B64-INDEX TO TURN EACH QUAD CHARACTER BACK INTO A 6-BIT
001543*    VALUE (ITS POSITION IN THIS STRING, ZERO-ORIGIN).
001550     05  WS-B64-ALPHABET         PIC X(64)   VALUE
001560         'ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxy
001570-        'z0123456789+/'.
001571*    ONE QUAD OF INPUT TEXT, AND THE SAME FOUR BYTES VIEWED
001572*    AS AN OCCURS TABLE FOR THE ALPHABET SEARCH.
001580     05  WS-B64-QUAD             PIC X(4).
001590     05  WS-B64-QUAD-CHARS REDEFINES WS-B64-QUAD.
001600         10  WS-B64-CHAR         PIC X(1)    OCCURS 4 TIMES.
001601*    THE FOUR CHARACTERS' 6-BIT ALPHABET VALUES.
001610     05  WS-B64-V0               PIC 9(02)   COMP.
001620     05  WS-B64-V1               PIC 9(02)   COMP.
001630     05  WS-B64-V2               PIC 9(02)   COMP.
001640     05  WS-B64-V3               PIC 9(02)   COMP.
001641*    THE UP-TO-THREE RECONSTRUCTED 8-BIT BYTES.
001650     05  WS-B64-BYTE1            PIC 9(03)   COMP.
001660     05  WS-B64-BYTE2            PIC 9(03)   COMP.
001670     05  WS-B64-BYTE3            PIC 9(03)   COMP.
001671*    WHICHEVER OF THE THREE 2600-EMIT-BYTE IS CURRENTLY
001672*    PRINTING, PASSED THROUGH THIS ONE WORK FIELD.
001680     05  WS-B64-BYTE-OUT         PIC 9(03)   COMP.
001681*    SCRATCH INDEX INTO WS-B64-ALPHABET DURING THE SEARCH.
001690     05  WS-B64-IDX              PIC 9(02)   COMP.
001691*    1, 2 OR 3 -- HOW MANY OF THE THREE BYTES ABOVE ARE GOOD,
001692*    SINCE THE FINAL QUAD OF A STREAM MAY BE PADDED WITH '='.
001700     05  WS-B64-BYTES-OUT        PIC 9(01)   COMP.
001701*    SCRATCH SUBSCRIPT FOR 2521-SCAN-ALPHABET.
001710     05  WS-B64-SCAN             PIC 9(02)   COMP.
001720     05  FILLER                  PIC X(04)   VALUE SPACES.
001730
001731* THE DECODED BYTE STREAM ARRIVES THREE-AT-A-TIME FROM EACH
001732* BASE64 QUAD BUT THE CSV HAS TO BE WRITTEN OUT ONE LINE (ONE
001733* NEWLINE-DELIMITED RECORD) AT A TIME -- THIS GROUP HOLDS THE
001734* PARTIAL LINE BETWEEN 2600-EMIT-BYTE CALLS UNTIL A NEWLINE
001735* BYTE CLOSES IT OFF AND IT CAN BE WRITTEN TO CSV-WORK.
001740 01  WS-CSV-DECODE-WORK.
001750     05  WS-PENDING-CSV-LINE     PIC X(200).
001760     05  WS-PENDING-CSV-LEN      PIC 9(03)   COMP.
001770     05  FILLER                  PIC X(04)   VALUE SPACES.
