000010****************************************************************
000020*  CBLEXWK  --  WORKING STORAGE RECORD LAYOUTS                 *
000030*  EXPENSE STATEMENT CONSOLIDATION BATCH  (CBLEXP01)           *
000040*  COPY MEMBER HOLDS THE TRANSACTION / AMOUNT / CSV-CELL       *
000050*  SCRATCH AREAS COMMON TO THE EXPENSE BATCH.  NOT A FILE      *
000060*  RECORD -- COPY'D INTO WORKING-STORAGE ONLY.                 *
000070****************************************************************
000080*    DATE      BY     REQUEST    DESCRIPTION
000090*  --------   -----   --------   --------------------------------
000100*  03/11/86    AJL    CBL-0017   ORIGINAL COPY MEMBER.
000110*  09/02/96    AJL    CBL-0104   ADDED CSV-CELL-WORK FOR THE
000120*                                MIME/BASE64 STATEMENT FEED.
000130*  12/18/98    RDP    CBL-0139   Y2K -- EXPANDED WS-SYS-YEAR AND
000140*                                THE VALUE-DATE FIELDS TO A FULL
000150*                                4-DIGIT CENTURY, NO WINDOWING.
000160*  06/04/14    MTK    CBL-0201   ADDED NORMALIZED-DESCRIPTION
000170*                                FIELD FOR MERCHANT COLLAPSING.
000175*  02/19/25    SKP    CBL-0256   WIDENED THE TRIM/CASE-FOLD
000176*                                SCRATCH FIELDS TO 200 -- A LONG
000177*                                UNWRAPPED BASE64 LINE WAS
000178*                                GETTING CUT AT 80 CHARS BEFORE
000179*                                THE QUAD-DECODE LOOP EVER SAW
000180*                                THE REST OF IT.
000183*  03/10/25    SKP    CBL-0258   FATTENED UP THE COMMENTS IN
000184*                                THIS MEMBER -- AUDITOR WANTED
000185*                                EACH GROUP'S BUSINESS PURPOSE
000186*                                SPELLED OUT, NOT JUST A ONE-
000187*                                LINE BANNER OVER IT.  NO FIELD
000188*                                LAYOUTS CHANGED.
000189****************************************************************
000190
000200* ----------------------------------------------------------- *
000210*  RUN DATE, BROKEN OUT FOR THE REPORT HEADING                *
000220* ----------------------------------------------------------- *
000221* WS-SYS-DATE HOLDS TODAY'S DATE AS RETURNED BY THE RUN-TIME
000222* CLOCK (SEE 1200-SET-RUN-DATE), BROKEN INTO SEPARATE YEAR/
000223* MONTH/DAY PIECES SO THE REPORT HEADING PARAGRAPH CAN RE-
000224* ASSEMBLE THEM AS MM/DD/YYYY WITHOUT ANY PICTURE EDITING.
000230 01  WS-SYS-DATE.
000231*    4-DIGIT YEAR -- NO CENTURY WINDOW, PER THE CBL-0139 Y2K
000232*    FIX BELOW.  DO NOT SHRINK THIS BACK TO PIC 99.
000240     05  WS-SYS-YEAR             PIC 9(4).
000250     05  WS-SYS-MONTH            PIC 99.
000260     05  WS-SYS-DAY              PIC 99.
000270     05  FILLER                  PIC X(02)   VALUE SPACES.
000280
000281* WS-RUN-DATE-LINE IS THE SAME RUN DATE RE-PUNCTUATED WITH
000282* SLASHES FOR PRINTING ON THE REPORT HEADING LINE (6100-
000283* REPORT-HEADER MOVES THE THREE WS-SYS-DATE PIECES IN HERE).
000290 01  WS-RUN-DATE-LINE.
000300     05  WS-RD-MONTH             PIC 99.
000310     05  FILLER                  PIC X       VALUE '/'.
000320     05  WS-RD-DAY               PIC 99.
000330     05  FILLER                  PIC X       VALUE '/'.
000340     05  WS-RD-YEAR              PIC 9(4).
000350     05  FILLER                  PIC X(02)   VALUE SPACES.
000360
000370* ----------------------------------------------------------- *
000380*  ONE PARSED TRANSACTION ROW FROM THE STATEMENT CSV          *
000390* ----------------------------------------------------------- *
000391* WS-EXPENSE-REC IS BUILT FRESH FOR EVERY DATA ROW READ OFF
000392* THE DECODED CSV SCRATCH FILE (3300-BUILD-EXPENSE-REC) AND
000393* THEN CLASSIFIED (3400-CLASSIFY-ROW).  IT DOES NOT PERSIST
000394* ACROSS ROWS -- THE FILTERED/DETAIL TABLES IN CBLEXTB ARE
000395* WHERE SURVIVING ROWS GET COPIED TO.
000400 01  WS-EXPENSE-REC.
000401*    RAW STATEMENT TEXT, 10 BYTES, "AS PRINTED ON THE
000402*    STATEMENT" -- NOT VALIDATED OR REFORMATTED, JUST CARRIED
000403*    THROUGH TO THE OUTPUT CSV AND THE REPORT AS-IS.
000410     05  WS-EXP-VALUE-DATE       PIC X(10).
000411*    MERCHANT / PAYEE DESCRIPTION CELL, AS-READ.
000420     05  WS-EXP-DESC             PIC X(60).
000421*    SAME TEXT, UPPER-CASED BY 9500-UPPERCASE, SO THE FILTER-
000422*    PATTERN SUBSTRING TEST IN 3410-PATTERN-TEST IS CASE-
000423*    INSENSITIVE.
000430     05  WS-EXP-DESC-UPPER       PIC X(60).
000431*    MERCHANT NAME AFTER 9700-NORMALIZE-DESC HAS COLLAPSED
000432*    KNOWN ALIASES (E.G. STORE-NUMBER SUFFIXES) DOWN TO ONE
000433*    CANONICAL SPELLING -- THIS IS THE GROUPING KEY.
000440     05  WS-EXP-NORM-DESC        PIC X(60).
000450     05  WS-EXP-AMOUNT-TEXT      PIC X(15).
000451*    SIGNED NUMERIC AMOUNT AFTER 9400-PARSE-AMOUNT HAS HAND-
000452*    PARSED THE TEXT CELL ABOVE.  NEGATIVE = MONEY OUT
000453*    (A REAL EXPENSE); POSITIVE = A REFUND OR CREDIT, WHICH
000454*    THIS BATCH EXCLUDES RATHER THAN NETS AGAINST THE GROUP.
000460     05  WS-EXP-AMOUNT           PIC S9(7)V99.
000461*    CLASSIFICATION RESULT FOR THIS ROW, SET BY 3400-CLASSIFY-
000462*    ROW AND READ BY 3400-DISPATCH / 3600-ADD-FILTERED-ENTRY.
000470     05  WS-EXP-STATUS           PIC X.
000480         88  EXP-INCLUDED            VALUE '1'.
000490         88  EXP-EXCL-PATTERN        VALUE '2'.
000500         88  EXP-EXCL-POSITIVE       VALUE '3'.
000510     05  FILLER                  PIC X(04)   VALUE SPACES.
000520
000530* ----------------------------------------------------------- *
000540*  TEXT-TO-NUMERIC AMOUNT PARSE WORK AREA                     *
000550*  (NO NUMVAL -- SIGN PULLED OFF BY HAND, INTEGER/DECIMAL     *
000560*   HALVES SPLIT ON THE PERIOD AND TESTED FOR NUMERIC)        *
000570* ----------------------------------------------------------- *
000571* THIS SHOP'S COMPILER PREDATES NUMVAL, SO 9400-PARSE-AMOUNT
000572* AND 9410-VALIDATE-AMOUNT DO THE WORK BY HAND: STRIP A
000573* LEADING SIGN CHARACTER, SPLIT WHAT IS LEFT ON THE DECIMAL
000574* POINT, AND PROVE BOTH HALVES ARE NUMERIC BEFORE TRUSTING
000575* THEM.  AN UNPARSABLE CELL LEAVES WS-EXP-AMOUNT AT ITS PRE-
000576* ZEROED VALUE RATHER THAN ABENDING THE RUN.
000580 01  WS-AMOUNT-PARSE-WORK.
000581*    THE CSV CELL TEXT, COPIED IN BEFORE PARSING STARTS.
000590     05  WS-AMT-RAW              PIC X(15).
000591*    ACTUAL (TRIMMED) LENGTH OF WS-AMT-RAW.
000600     05  WS-AMT-LEN              PIC 9(02)   COMP.
000601*    '+', '-' OR SPACE -- PULLED OFF POSITION 1 BY HAND.
000610     05  WS-AMT-SIGN-CHAR        PIC X.
000611*    WHAT IS LEFT OF THE CELL AFTER THE SIGN CHARACTER COMES
000612*    OFF -- STILL CONTAINS THE DECIMAL POINT AT THIS STAGE.
000620     05  WS-AMT-BODY             PIC X(14).
000621*    DIGITS LEFT OF THE DECIMAL POINT.
000630     05  WS-AMT-INT-TEXT         PIC X(10).
000640     05  WS-AMT-INT-LEN          PIC 9(02)   COMP.
000641*    DIGITS RIGHT OF THE DECIMAL POINT -- CENTS ONLY, TWO
000642*    BYTES, ANYTHING SHORTER IS ZERO-FILLED ON THE RIGHT.
000650     05  WS-AMT-DEC-TEXT         PIC X(02).
000660     05  WS-AMT-DEC-LEN          PIC 9(02)   COMP.
000661*    INTEGER AND CENTS HALVES ONCE PROVEN NUMERIC, READY TO
000670     05  WS-AMT-INT-NUM          PIC 9(10)   COMP.
000671*    BE RE-SIGNED AND COMBINED INTO WS-EXP-AMOUNT.
000680     05  WS-AMT-DEC-NUM          PIC 9(02)   COMP.
000681*    DID THE WHOLE CELL SURVIVE VALIDATION?  IF NOT, THE
000682*    CALLER LEAVES THE AMOUNT AT ZERO RATHER THAN GUESSING.
000690     05  WS-AMT-OK-SW            PIC X.
000700         88  AMT-IS-OK               VALUE 'Y'.
000710         88  AMT-NOT-OK              VALUE 'N'.
000720     05  FILLER                  PIC X(04)   VALUE SPACES.
000730
000740* ----------------------------------------------------------- *
000750*  ONE CSV LINE SPLIT INTO COLUMN CELLS                       *
000760*  (USED FOR BOTH THE HEADER ROW AND EACH DATA ROW)           *
000770* ----------------------------------------------------------- *
000771* 3110-SPLIT-CSV-LINE REFILLS THIS GROUP FOR EVERY LINE READ
000772* OFF THE DECODED CSV SCRATCH FILE -- FIRST FOR THE HEADER
000773* ROW (SO 9100-FIND-COLUMN CAN LOCATE THE THREE COLUMNS BY
000774* NAME), THEN AGAIN FOR EVERY DATA ROW.
000780 01  WS-CSV-CELL-WORK.
000781*    THE RAW LINE TEXT BEFORE SPLITTING -- KEPT AROUND SO THE
000782*    UNSTRING CAN BE RE-POINTED IF A CELL RUNS LONG.
000790     05  WS-CSV-LINE-COPY        PIC X(200).
000791*    UP TO 20 COLUMNS, 60 BYTES EACH -- FAR MORE THAN THE
000792*    STATEMENT FEED ACTUALLY CARRIES, BUT CHEAP INSURANCE
000793*    AGAINST A FUTURE COLUMN BEING ADDED TO THE FEED.
000800     05  WS-CSV-CELL-TABLE.
000810         10  WS-CSV-CELL         PIC X(60)   OCCURS 20 TIMES.
000811*    HOW MANY OF THE 20 SLOTS ABOVE ACTUALLY GOT FILLED BY
000812*    THIS LINE'S UNSTRING.
000820     05  WS-CSV-CELL-COUNT       PIC 9(02)   COMP.
000821*    COLUMN NUMBERS FOR "VALUE DATE", "DESCRIPTION" AND
000822*    "AMOUNT", LOCATED ONCE FROM THE HEADER ROW BY 9100-FIND-
000823*    COLUMN AND REUSED FOR EVERY DATA ROW THEREAFTER -- THE
000824*    FEED ORDERS ITS COLUMNS DIFFERENTLY FROM BANK TO BANK.
000830     05  WS-CSV-COL-VALUE-DATE   PIC 9(02)   COMP.
000840     05  WS-CSV-COL-DESC         PIC 9(02)   COMP.
000850     05  WS-CSV-COL-AMOUNT       PIC 9(02)   COMP.
000860     05  FILLER                  PIC X(04)   VALUE SPACES.
000870
000880* ----------------------------------------------------------- *
000890*  GENERAL TRIM / CASE-FOLD / SUBSTRING SCRATCH AREA          *
000900*  SHARED BY EVERY PARAGRAPH THAT NEEDS IT -- THIS SHOP       *
000910*  HAS NO NUMVAL, UPPER-CASE OR TRIM FUNCTION SO THEY ARE     *
000920*  WRITTEN OUT AS LITTLE PERFORMED PARAGRAPHS.  SIZED TO 200  *
000925*  TO MATCH MIME-LINE/CSVWK-LINE -- CBL-0256.                 *
000930* ----------------------------------------------------------- *
000931* THESE THREE GROUPS ARE SCRATCH, NOT STORAGE -- EVERY CALLER
000932* OF 9500-UPPERCASE/9600-TRIM/9800-CONTAINS MOVES ITS OWN
000933* INPUT IN BEFORE THE PERFORM AND COPIES ITS OWN RESULT OUT
000934* RIGHT AFTER, BECAUSE THE NEXT CALLER WILL OVERWRITE THEM.
000940 01  WS-CASE-FOLD-WORK.
000941*    THE 26-LETTER ALPHABET TABLES 9500-UPPERCASE WALKS TO
000942*    MAP EACH CHARACTER OF THE SOURCE TEXT, POSITION BY
000943*    POSITION, SINCE THIS COMPILER HAS NO UPPER-CASE FUNCTION.
000950     05  WS-UPPER-ALPHA          PIC X(26)
000960             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000970     05  WS-LOWER-ALPHA          PIC X(26)
000980             VALUE 'abcdefghijklmnopqrstuvwxyz'.
000990     05  WS-CASE-SRC             PIC X(200).
001000     05  WS-CASE-RESULT          PIC X(200).
001010     05  FILLER                  PIC X(04)   VALUE SPACES.
001020
001021* WS-TRIM-WORK IS 9600-TRIM'S SCRATCH -- WS-TRIM-START AND
001022* WS-TRIM-SUB ARE THE WORKING SUBSCRIPTS 9610/9620 ADVANCE
001023* WHILE HUNTING FOR THE FIRST/LAST NON-BLANK CHARACTER.
001030 01  WS-TRIM-WORK.
001040     05  WS-TRIM-SRC             PIC X(200).
001050     05  WS-TRIM-RESULT          PIC X(200).
001060     05  WS-TRIM-LEN             PIC 9(03)   COMP.
001070     05  WS-TRIM-START           PIC 9(03)   COMP.
001080     05  WS-TRIM-SUB             PIC 9(03)   COMP.
001090     05  FILLER                  PIC X(04)   VALUE SPACES.
001100
001101* WS-SUBSTR-WORK IS 9800-CONTAINS' SCRATCH -- USED BOTH FOR
001102* THE FILTER-PATTERN TEST (3410-PATTERN-TEST) AND THE
001103* MERCHANT-NORMALIZATION TEST (9700-NORMALIZE-DESC), SO
001104* WS-SUBSTR-FOUND-SW MUST BE TESTED IMMEDIATELY AFTER THE
001105* PERFORM -- IT WILL NOT SURVIVE THE NEXT CALL.
001110 01  WS-SUBSTR-WORK.
001120     05  WS-SUBSTR-TEXT          PIC X(80).
001130     05  WS-SUBSTR-TEXT-LEN      PIC 9(03)   COMP.
001140     05  WS-SUBSTR-PATTERN       PIC X(60).
001150     05  WS-SUBSTR-PAT-LEN       PIC 9(03)   COMP.
001160     05  WS-SUBSTR-POS           PIC 9(03)   COMP.
001170     05  WS-SUBSTR-FOUND-SW      PIC X.
001180         88  SUBSTR-FOUND            VALUE 'Y'.
001190         88  SUBSTR-NOT-FOUND        VALUE 'N'.
001200     05  FILLER                  PIC X(04)   VALUE SPACES.
001210
001220* ----------------------------------------------------------- *
001230*  RUN SWITCHES AND ODDS-AND-ENDS COUNTERS                    *
001240* ----------------------------------------------------------- *
001241* EVERY SWITCH BELOW STARTS 'N' AT PROGRAM START AND IS ONLY ON
001242* ('Y') FOR THE REST OF THE RUN ONCE ITS EVENT HAS FIRED --
001243* NONE OF THEM ARE EVER RESET BACK TO 'N' MID-RUN.
001250 01  WS-RUN-SWITCHES.
001251*    END OF THE INBOUND E-MAIL FILE.
001260     05  WS-MIME-EOF-SW          PIC X       VALUE 'N'.
001270         88  MIME-EOF                VALUE 'Y'.
001271*    END OF THE OPTIONAL FILTER-PATTERN FILE.
001280     05  WS-FILT-EOF-SW          PIC X       VALUE 'N'.
001290         88  FILT-EOF                VALUE 'Y'.
001291*    END OF THE DECODED CSV SCRATCH FILE.
001300     05  WS-CSVWK-EOF-SW         PIC X       VALUE 'N'.
001310         88  CSVWK-EOF                VALUE 'Y'.
001311*    FOUND THE "CONTENT-TRANSFER-ENCODING: BASE64" MARKER
001312*    LINE THAT INTRODUCES THE ATTACHMENT.
001320     05  WS-MARKER-FOUND-SW      PIC X       VALUE 'N'.
001330         88  MARKER-FOUND            VALUE 'Y'.
001331*    HIT THE MIME BOUNDARY LINE THAT ENDS THE ATTACHMENT.
001340     05  WS-BOUNDARY-SW          PIC X       VALUE 'N'.
001350         88  BOUNDARY-HIT             VALUE 'Y'.
001351*    SOMETHING WENT WRONG BADLY ENOUGH THAT THE RUN GIVES UP
001352*    (NO MARKER FOUND -- SEE WS-ABORT-REASON IN CBLEXP01).
001360     05  WS-ABORT-SW             PIC X       VALUE 'N'.
001370         88  ABORT-RUN                VALUE 'Y'.
001380     05  FILLER                  PIC X(04)   VALUE SPACES.
001390
001391* 77-LEVEL STANDALONES -- NOT WORTH A GROUP OF THEIR OWN.
001400 77  WS-INPUT-FILE-NAME          PIC X(40)   VALUE SPACES.
001401*    LINE COUNTER FOR PAGE-BREAK LOGIC ON THE REPORT.
001410 77  WS-REPORT-LINE-NO           PIC 9(05)   COMP VALUE ZERO.
001411*    GENERAL-PURPOSE PERFORM VARYING SUBSCRIPTS, REUSED BY
001412*    WHICHEVER PARAGRAPH NEEDS A SCRATCH INDEX (BASE64 QUAD
001413*    DECODE, ALPHABET SCANS, AND SO ON).
001420 77  WS-SUBSCRIPT-1              PIC 9(05)   COMP VALUE ZERO.
001430 77  WS-SUBSCRIPT-2              PIC 9(05)   COMP VALUE ZERO.
